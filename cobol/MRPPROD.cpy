000100******************************************************************
000200* PRODUCT MASTER RECORD  -- SEQUENTIAL, SORTED ASCENDING BY      *
000300*                           PRODUCT-ID (NO ISAM ON THIS BOX --   *
000400*                           LOADED INTO A SEARCH ALL TABLE, SEE  *
000500*                           MRPTBLCY)                            *
000600*                                                                *
000700*  ONE RECORD PER MANUFACTURED OR PURCHASED ITEM.  AN ITEM MAY   *
000800*  BE A FINISHED ASSEMBLY, A SUB-ASSEMBLY, OR A RAW COMPONENT --  *
000900*  PRODUCT-IS-ASSEMBLY-SW SAYS WHICH.  SEE MRPBOM FOR THE BILL   *
001000*  OF MATERIAL THAT TIES AN ASSEMBLY TO ITS COMPONENTS.          *
001100******************************************************************
001200 01  PRODUCT-MASTER-RECORD.
001300     05  PRODUCT-KEY.
001400         10  PRODUCT-ID          PIC 9(09).
001500         10  PRODUCT-ID-A REDEFINES
001600             PRODUCT-ID          PIC X(09).
001700     05  PRODUCT-CODE            PIC X(20).
001800     05  PRODUCT-NAME            PIC X(40).
001900     05  PRODUCT-UNIT-OF-MEASURE PIC X(10).
002000     05  PRODUCT-COST-GRP.
002100         10  PRODUCT-UNIT-COST   PIC S9(11)V99 COMP-3.
002200     05  PRODUCT-STOCK-GRP.
002300         10  PRODUCT-STOCK-QUANTITY
002400                                 PIC S9(07)    COMP-3.
002500         10  PRODUCT-REORDER-LEVEL
002600                                 PIC S9(07)    COMP-3.
002700     05  PRODUCT-LEADTIME-GRP.
002800         10  PRODUCT-ORDER-LEAD-TIME
002900                                 PIC S9(05)V99 COMP-3.
003000         10  PRODUCT-ITEM-LEAD-TIME
003100                                 PIC S9(05)V99 COMP-3.
003200     05  PRODUCT-INDICATORS.
003300         10  PRODUCT-IS-ASSEMBLY-SW
003400                                 PIC X(01).
003500             88  PRODUCT-IS-ASSEMBLY        VALUE 'Y'.
003600             88  PRODUCT-IS-NOT-ASSEMBLY    VALUE 'N'.
003700         10  PRODUCT-NON-PURCHASE-SW
003800                                 PIC X(01).
003900             88  PRODUCT-NON-PURCHASE       VALUE 'Y'.
004000             88  PRODUCT-IS-PURCHASABLE     VALUE 'N'.
004100     05  PRODUCT-AUDIT-GRP.
004200         10  PRODUCT-CREATED-DATE
004300                                 PIC 9(08).
004400         10  PRODUCT-LAST-MAINT-DATE
004500                                 PIC 9(08).
004600         10  PRODUCT-LAST-MAINT-USERID
004700                                 PIC X(08).
004800     05  FILLER                  PIC X(20).
