000100
000200*****************************************************************
000300*    MRPSP2 PARAMETER PASS AREA -- INVENTORY POSTING (ADD/       *
000400*    REMOVE/ADJUST STOCK).  THE PRODUCT-MASTER-RECORD ITSELF     *
000500*    (SEE MRPPROD) IS PASSED SEPARATELY ON THE SAME CALL SO      *
000600*    MRPSP2 CAN UPDATE PRODUCT-STOCK-QUANTITY DIRECTLY, AND THE  *
000700*    INVENTORY-TRANSACTION-RECORD (SEE MRPTRAN) IS PASSED BACK   *
000800*    ALREADY BUILT SO MRPB02 ONLY HAS TO WRITE IT.               *
000900*****************************************************************
001000
001100 01  MRPSP2-PARMS.
001200     03  MRPSP2-FUNCTION-CODE    PIC X(01)     VALUE SPACES.
001300         88  MRPSP2-ADD-STOCK              VALUE 'A'.
001400         88  MRPSP2-REMOVE-STOCK           VALUE 'R'.
001500         88  MRPSP2-ADJUST-STOCK           VALUE 'J'.
001600     03  MRPSP2-QUANTITY         PIC S9(09)    VALUE ZERO COMP-3.
001700     03  MRPSP2-REFERENCE        PIC X(40)     VALUE SPACES.
001800     03  MRPSP2-POSTED-SW        PIC X(01)     VALUE 'N'.
001900         88  MRPSP2-WAS-POSTED             VALUE 'Y'.
002000     03  MRPSP2-BELOW-REORDER-SW PIC X(01)     VALUE 'N'.
002100         88  MRPSP2-IS-BELOW-REORDER       VALUE 'Y'.
