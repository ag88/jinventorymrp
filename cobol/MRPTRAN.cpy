000100******************************************************************
000200* INVENTORY TRANSACTION RECORD  -- LINE SEQUENTIAL, APPEND ONLY  *
000300*                                                                *
000400*  WRITTEN BY MRPSP2 EVERY TIME STOCK IS POSTED (IN, OUT, OR AN  *
000500*  ADJUSTMENT).  NO KEY -- RECORDS STAY IN THE ORDER THEY WERE   *
000600*  POSTED, THIS IS THE AUDIT TRAIL.  THE SAME LAYOUT (COPY ...   *
000700*  REPLACING) BACKS THE STOCK-MOVEMENT-FILE THAT DRIVES MRPB02,  *
000800*  SINCE A MOVEMENT REQUEST AND ITS POSTED RECORD CARRY THE      *
000900*  SAME FIELDS.                                                 *
001000******************************************************************
001100 01  INVENTORY-TRANSACTION-RECORD.
001200     05  TRANSACTION-PRODUCT-ID  PIC 9(09).
001300     05  TRANSACTION-PRODUCT-ID-A REDEFINES
001400         TRANSACTION-PRODUCT-ID  PIC X(09).
001500     05  TRANSACTION-TYPE        PIC X(10).
001600         88  TRANSACTION-IS-RECEIPT       VALUE 'IN'.
001700         88  TRANSACTION-IS-ISSUE         VALUE 'OUT'.
001800         88  TRANSACTION-IS-ADJUSTMENT    VALUE 'ADJUSTMENT'.
001900     05  TRANSACTION-QUANTITY     PIC S9(07)   COMP-3.
002000     05  TRANSACTION-REFERENCE    PIC X(40).
002100     05  FILLER                   PIC X(15).
