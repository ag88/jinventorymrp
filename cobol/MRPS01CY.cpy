000100
000200*****************************************************************
000300*    MRPS01 PARAMETER PASS AREA -- OWN LEAD TIME CALCULATION     *
000400*    CALLING PROGRAM HAS ALREADY LOOKED THE PRODUCT UP IN        *
000500*    WS-PRODUCT-TABLE (MRPS01 OPENS NO FILES OF ITS OWN)         *
000600*****************************************************************
000700
000800 01  MRPS01-PARMS.
000900     03  MRPS01-PRODUCT-ID       PIC 9(09)     VALUE ZEROES.
001000     03  MRPS01-PRODUCT-FOUND-SW PIC X(01)     VALUE 'N'.
001100         88  MRPS01-PRODUCT-WAS-FOUND    VALUE 'Y'.
001200     03  MRPS01-QUANTITY         PIC S9(09)    VALUE ZERO COMP-3.
001300     03  MRPS01-EXCLUDE-STOCK-SW PIC X(01)     VALUE 'N'.
001400         88  MRPS01-EXCLUDE-STOCK         VALUE 'Y'.
001500     03  MRPS01-STOCK-QUANTITY   PIC S9(07)    VALUE ZERO COMP-3.
001600     03  MRPS01-ORDER-LEAD-TIME  PIC S9(05)V99 VALUE ZERO COMP-3.
001700     03  MRPS01-ITEM-LEAD-TIME   PIC S9(05)V99 VALUE ZERO COMP-3.
001800     03  MRPS01-LEAD-TIME-DAYS   PIC S9(05)V99 VALUE ZERO COMP-3.
