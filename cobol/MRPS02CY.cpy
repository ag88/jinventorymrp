000100
000200*****************************************************************
000300*    MRPS02 PARAMETER PASS AREA -- RECURSIVE (BOM-WIDE) LEAD     *
000400*    TIME CALCULATION.  WS-PRODUCT-TABLE AND WS-BOM-TABLE (SEE   *
000500*    MRPTBLCY) ARE PASSED SEPARATELY ON THE SAME CALL SO MRPS02  *
000600*    CAN WALK THE BOM WITHOUT REOPENING PRODUCT-MASTER/BOM-FILE  *
000700*****************************************************************
000800
000900 01  MRPS02-PARMS.
001000     03  MRPS02-PRODUCT-ID       PIC 9(09)     VALUE ZEROES.
001100     03  MRPS02-QUANTITY         PIC S9(09)    VALUE ZERO COMP-3.
001200     03  MRPS02-EXCLUDE-STOCK-SW PIC X(01)     VALUE 'N'.
001300         88  MRPS02-EXCLUDE-STOCK          VALUE 'Y'.
001400     03  MRPS02-LEAD-TIME-DAYS   PIC S9(05)V99 VALUE ZERO COMP-3.
001500     03  MRPS02-LEAD-TIME-WHOLE-DAYS
001600                                 PIC S9(05)    VALUE ZERO COMP-3.
001700     03  MRPS02-ORDER-DATE       PIC 9(08)     VALUE ZEROES.
001800     03  MRPS02-EXPECTED-DELIVERY-DATE
001900                                 PIC 9(08)     VALUE ZEROES.
