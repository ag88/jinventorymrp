000100******************************************************************
000200* PURCHASE ORDER RECORD  -- LINE SEQUENTIAL, OUTPUT OF THE MRP   *
000300*                           RUN                                 *
000400*                                                                *
000500*  ONE RECORD PER COMPONENT SHORT OF STOCK.  WRITTEN BY MRPB01   *
000600*  P30000-GEN-POS.  PO-STATUS IS ALWAYS 'PENDING' -- THIS RUN    *
000700*  DOES NOT DO ANYTHING WITH THE PURCHASE ORDER AFTER RAISING IT *
000800*  (RECEIVING, VENDOR SELECTION, ETC. ARE OUT OF SCOPE).         *
000900******************************************************************
001000 01  PURCHASE-ORDER-RECORD.
001100     05  PO-PRODUCT-ID           PIC 9(09).
001200     05  PO-PRODUCT-ID-A REDEFINES
001300         PO-PRODUCT-ID           PIC X(09).
001400     05  PO-QUANTITY             PIC S9(07)   COMP-3.
001500     05  PO-STATUS               PIC X(10).
001600         88  PO-STATUS-PENDING           VALUE 'PENDING'.
001700     05  PO-ORDER-DATE           PIC 9(08).
001800     05  PO-EXPECTED-DELIVERY-DATE
001900                                 PIC 9(08).
002000     05  PO-REFERENCE            PIC X(40).
002100     05  FILLER                  PIC X(15).
