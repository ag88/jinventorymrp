000100 IDENTIFICATION DIVISION.                                       00010000
000150 PROGRAM-ID.     MRPSP2.                                        00015000
000160 AUTHOR.         T FARRELL.                                     00016000
000170 INSTALLATION.   COMPUWARE CORPORATION.                         00017000
000180 DATE-WRITTEN.   02/18/92.                                       00018000
000190 DATE-COMPILED.                                                  00019000
000195 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.               00019500
000300*                                                                00030000
000400*****************************************************************00040000
000500*                 MATERIAL REQUIREMENTS PLANNING (MRP)          *00050000
000600*                       COMPUWARE CORPORATION                   *00060000
000700*                                                               *00070000
000800* PROGRAM :   MRPSP2                                            *00080000
000900*                                                               *00090000
001000* FUNCTION:   MRPSP2 IS A CALLED SUBROUTINE THAT POSTS A SINGLE *00100000
001100*             STOCK MOVEMENT (RECEIPT, ISSUE, OR ADJUSTMENT)    *00110000
001200*             AGAINST A PRODUCT-MASTER-RECORD ALREADY IN        *00120000
001300*             STORAGE, BUILDS THE MATCHING INVENTORY-TRANSACTION*00130000
001400*             RECORD, AND FLAGS WHETHER THE PRODUCT IS NOW      *00140000
001500*             BELOW ITS REORDER LEVEL.  MRPSP2 DOES NOT OPEN,   *00150000
001600*             READ, OR WRITE ANY FILE -- MRPB02 OWNS ALL FILE   *00160000
001700*             I/O AND SIMPLY CALLS THIS ROUTINE ONCE PER        *00170000
001800*             MOVEMENT RECORD.                                  *00180000
001900*                                                               *00190000
002000* FILES   :   NONE                                              *00200000
002100*                                                               *00210000
002200* CALLED BY:  MRPB02                                            *00220000
002300*                                                               *00230000
002400*****************************************************************00240000
002500*             PROGRAM CHANGE LOG                                *00250000
002600*             -------------------                               *00260000
002700*                                                               *00270000
002800*  DATE       UPDATED BY            CHANGE DESCRIPTION          *00280000
002900*  --------   --------------------  --------------------------  *00290000
003000*  02/18/92   T FARRELL             INITIAL VERSION -- ADD AND   00300000
003100*                                   REMOVE STOCK ONLY.           00310000
003200*  09/02/93   T FARRELL             ADDED THE ADJUSTMENT         00320000
003300*                                   FUNCTION CODE AND THE        00330000
003400*                                   REORDER-LEVEL CHECK MOVED    00340000
003500*                                   OVER FROM MRPS01.            00350000
003600*  06/18/97   D KOWALSKI            REFORMATTED COMMENT BANNER   00360000
003700*                                   AND CHANGE LOG TO MATCH THE  00370000
003800*                                   DEPARTMENT'S NEW STANDARD.   00380000
003900*  02/09/99   T FARRELL             Y2K -- NO DATE FIELDS IN     00390000
004000*                                   THIS PROGRAM, REVIEWED AND   00400000
004100*                                   SIGNED OFF, TICKET Y2K-0447. 00410000
004200*  07/11/02   R WOJTOWICZ           REMOVE-STOCK NOW REJECTS THE 00420000
004300*                                   WHOLE TRANSACTION OUTRIGHT   00430000
004400*                                   WHEN QUANTITY EXCEEDS ON     00440000
004500*                                   HAND -- NO MORE PARTIAL      00450000
004600*                                   FULFILLMENT.  TICKET         00460000
004700*                                   MRP-1123.                    00470000
004800*  05/06/08   T FARRELL             REORDER CHECK IS NOW SKIPPED 00480000
004900*                                   WHEN THE POSTING WAS         00490000
005000*                                   REJECTED (NOTHING CHANGED,   00500000
005100*                                   NOTHING TO FLAG).  TICKET    00510000
005200*                                   MRP-1401.                    00520000
005300*****************************************************************00530000
    EJECT                                                             00540000
005500 ENVIRONMENT DIVISION.                                          00550000
005600 CONFIGURATION SECTION.                                         00560000
005700 SPECIAL-NAMES.                                                 00570000
005800     C01 IS TOP-OF-FORM.                                        00580000
005900 INPUT-OUTPUT SECTION.                                          00590000
    EJECT                                                             00600000
006100 DATA DIVISION.                                                 00610000
006200 WORKING-STORAGE SECTION.                                       00620000
006300                                                                 00630000
006400 77  FILLER                   PIC X(12)  VALUE 'MRPSP2  WS:'.   00640000
006500                                                                 00650000
006600 01  WS-DIFFERENCE-GRP.                                          00660000
006700     05  WS-DIFFERENCE        PIC S9(07)    COMP-3 VALUE ZERO.  00670000
006750     05  FILLER               PIC X(02)     VALUE SPACES.       00675000
006800 01  WS-DIFFERENCE-D REDEFINES WS-DIFFERENCE-GRP.                00680000
006900     05  WS-DIFFERENCE-DISPLAY PIC S9(07)    DISPLAY.           00690000
006950     05  FILLER               PIC X(02)     VALUE SPACES.       00695000
007000*                                                                00700000
007010*    SNAP-DUMP VIEW OF THE POSTED QUANTITY AND THE RESULTING     00701000
007020*    ON-HAND, SAME DISPLAY-OVER-COMP-3 HOUSE PATTERN AS ABOVE.   00702000
007030 01  WS-POSTED-QUANTITY-C     PIC S9(09)    COMP-3 VALUE ZERO.   00703000
007040 01  WS-POSTED-QUANTITY-D REDEFINES WS-POSTED-QUANTITY-C         00704000
007050                          PIC S9(09)    DISPLAY.                 00705000
007060 01  WS-NEW-ON-HAND-C         PIC S9(07)    COMP-3 VALUE ZERO.   00706000
007070 01  WS-NEW-ON-HAND-D REDEFINES WS-NEW-ON-HAND-C                 00707000
007080                          PIC S9(07)    DISPLAY.                 00708000
    EJECT                                                             00700000
007100*****************************************************************00710000
007200*    L I N K A G E     S E C T I O N                            *00720000
007300*****************************************************************00730000
007400                                                                 00740000
007500 LINKAGE SECTION.                                                00750000
007600                                                                 00760000
007700     COPY MRPSP2CY.                                              00770000
    EJECT                                                             00780000
007900     COPY MRPPROD.                                               00790000
    EJECT                                                             00800000
008100     COPY MRPTRAN.                                               00810000
    EJECT                                                             00820000
008300*****************************************************************00830000
008400*    P R O C E D U R E    D I V I S I O N                       *00840000
008500*****************************************************************00850000
008600                                                                 00860000
008700 PROCEDURE DIVISION USING MRPSP2-PARMS                          00870000
008800                          PRODUCT-MASTER-RECORD                 00880000
008900                          INVENTORY-TRANSACTION-RECORD.         00890000
009000                                                                 00900000
009100 P00000-MAINLINE.                                                00910000
009200                                                                 00920000
009300     MOVE 'N'                   TO MRPSP2-POSTED-SW.            00930000
009400     MOVE 'N'                   TO MRPSP2-BELOW-REORDER-SW.     00940000
009500                                                                 00950000
009600     IF MRPSP2-ADD-STOCK                                         00960000
009700         PERFORM P10000-ADD-STOCK THRU P10000-EXIT              00970000
009800     ELSE                                                        00980000
009900     IF MRPSP2-REMOVE-STOCK                                      00990000
010000         PERFORM P20000-REMOVE-STOCK THRU P20000-EXIT           01000000
010100     ELSE                                                        01010000
010200     IF MRPSP2-ADJUST-STOCK                                      01020000
010300         PERFORM P30000-ADJUST-STOCK THRU P30000-EXIT.          01030000
010400                                                                 01040000
010420     IF MRPSP2-WAS-POSTED                                        01041000
010440         MOVE MRPSP2-QUANTITY      TO WS-POSTED-QUANTITY-C       01042000
010460         MOVE PRODUCT-STOCK-QUANTITY                             01043000
010470                                    TO WS-NEW-ON-HAND-C.         01044000
010500     IF MRPSP2-WAS-POSTED                                        01050000
010600         PERFORM P40000-REORDER-CHECK THRU P40000-EXIT.         01060000
010700                                                                 01070000
010800     GOBACK.                                                     01080000
    EJECT                                                             01090000
010900 P10000-ADD-STOCK.                                               01100000
011000*                                                                01110000
011100*    ADDSTOCK -- NEW-STOCK-QUANTITY = STOCK-QUANTITY + QUANTITY. 01120000
011200*                                                                01130000
011300     ADD MRPSP2-QUANTITY        TO PRODUCT-STOCK-QUANTITY.      01140000
011400     MOVE 'Y'                   TO MRPSP2-POSTED-SW.            01150000
011500                                                                 01160000
011600     MOVE PRODUCT-ID            TO TRANSACTION-PRODUCT-ID.      01170000
011700     MOVE 'IN'                  TO TRANSACTION-TYPE.             01180000
011800     MOVE MRPSP2-QUANTITY       TO TRANSACTION-QUANTITY.        01190000
011900     MOVE MRPSP2-REFERENCE      TO TRANSACTION-REFERENCE.       01200000
012000                                                                 01210000
012100 P10000-EXIT.                                                    01220000
012200     EXIT.                                                       01230000
    EJECT                                                             01240000
012500 P20000-REMOVE-STOCK.                                            01250000
012600*                                                                01260000
012700*    RULE 9 -- OUTRIGHT REJECT, NO PARTIAL FULFILLMENT, WHEN     01270000
012800*    QUANTITY REQUESTED EXCEEDS CURRENT ON-HAND.                *01280000
012900*                                                                01290000
013000     IF PRODUCT-STOCK-QUANTITY < MRPSP2-QUANTITY                01300000
013100         MOVE 'N'               TO MRPSP2-POSTED-SW             01310000
013200         GO TO P20000-EXIT.                                      01320000
013300                                                                 01330000
013400     SUBTRACT MRPSP2-QUANTITY   FROM PRODUCT-STOCK-QUANTITY.    01340000
013500     MOVE 'Y'                   TO MRPSP2-POSTED-SW.            01350000
013600                                                                 01360000
013700     MOVE PRODUCT-ID            TO TRANSACTION-PRODUCT-ID.      01370000
013800     MOVE 'OUT'                 TO TRANSACTION-TYPE.             01380000
013900     MOVE MRPSP2-QUANTITY       TO TRANSACTION-QUANTITY.        01390000
014000     MOVE MRPSP2-REFERENCE      TO TRANSACTION-REFERENCE.       01400000
014100                                                                 01410000
014200 P20000-EXIT.                                                    01420000
014300     EXIT.                                                       01430000
    EJECT                                                             01440000
014500 P30000-ADJUST-STOCK.                                            01450000
014600*                                                                01460000
014700*    RULE 10 -- MRPSP2-QUANTITY CARRIES THE NEW QUANTITY ON AN   01470000
014800*    ADJUSTMENT CALL (NOT AN INCREMENT); THE DIFFERENCE POSTED  *01480000
014900*    TO THE TRANSACTION FILE MAY BE NEGATIVE.                   *01490000
015000*                                                                01500000
015100     COMPUTE WS-DIFFERENCE =                                     01510000
015200         MRPSP2-QUANTITY - PRODUCT-STOCK-QUANTITY.               01520000
015300                                                                 01530000
015400     MOVE MRPSP2-QUANTITY       TO PRODUCT-STOCK-QUANTITY.      01540000
015500     MOVE 'Y'                   TO MRPSP2-POSTED-SW.            01550000
015600                                                                 01560000
015700     MOVE PRODUCT-ID            TO TRANSACTION-PRODUCT-ID.      01570000
015800     MOVE 'ADJUSTMENT'          TO TRANSACTION-TYPE.             01580000
015900     MOVE WS-DIFFERENCE         TO TRANSACTION-QUANTITY.        01590000
016000     MOVE MRPSP2-REFERENCE      TO TRANSACTION-REFERENCE.       01600000
016100                                                                 01610000
016200 P30000-EXIT.                                                    01620000
016300     EXIT.                                                       01630000
    EJECT                                                             01640000
016500 P40000-REORDER-CHECK.                                           01650000
016600*                                                                01660000
016700*    RULE 11 -- STRICTLY-LESS-THAN; EQUAL TO REORDER LEVEL IS    01670000
016800*    NOT BELOW REORDER.                                          01680000
016900*                                                                01690000
017000     IF PRODUCT-STOCK-QUANTITY < PRODUCT-REORDER-LEVEL          01700000
017100         MOVE 'Y'               TO MRPSP2-BELOW-REORDER-SW      01710000
017200     ELSE                                                        01720000
017300         MOVE 'N'               TO MRPSP2-BELOW-REORDER-SW.     01730000
017400                                                                 01740000
017500 P40000-EXIT.                                                    01750000
017600     EXIT.                                                       01760000
