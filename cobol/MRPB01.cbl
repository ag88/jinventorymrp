000100 IDENTIFICATION DIVISION.                                       00010000
000150 PROGRAM-ID.     MRPB01.                                        00015000
000160 AUTHOR.         R WOJTOWICZ.                                   00016000
000170 INSTALLATION.   COMPUWARE CORPORATION.                         00017000
000180 DATE-WRITTEN.   05/02/91.                                       00018000
000190 DATE-COMPILED.                                                  00019000
000195 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.               00019500
000300*                                                                00030000
000400*****************************************************************00040000
000500*                 MATERIAL REQUIREMENTS PLANNING (MRP)          *00050000
000600*                       COMPUWARE CORPORATION                   *00060000
000700*                                                               *00070000
000800* PROGRAM :   MRPB01                                            *00080000
000900*                                                               *00090000
001000* FUNCTION:   MRPB01 IS THE NIGHTLY MRP BATCH DRIVER.  IT LOADS *00100000
001100*             PRODUCT-MASTER AND BOM-FILE INTO IN-MEMORY        *00110000
001200*             TABLES (THIS BOX HAS NO ISAM), EXPLODES THE       *00120000
001300*             BILL OF MATERIAL FOR THE PRODUCT-ID/QUANTITY ON   *00130000
001400*             THE RUN CARD, RAISES PURCHASE ORDERS FOR ANY      *00140000
001500*             COMPONENT SHORT OF STOCK, AND PRINTS THE MATERIAL *00150000
001600*             AVAILABILITY REPORT FOR THE WHOLE EXPLOSION.      *00160000
001700*                                                               *00170000
001800* FILES   :   PRODMAST  - PRODUCT MASTER, SORTED BY PRODUCT-ID  *00180000
001900*             BOMFILE   - BILL OF MATERIAL, SORTED BY PARENT +  *00190000
002000*                         SEQUENCE-NUMBER                       *00200000
002100*             MRPCARD   - ONE-CARD RUN CONTROL (TOP-LEVEL        00210000
002200*                         PRODUCT, DEMAND QUANTITY, RUN TOKEN)   00220000
002300*             PURCHORD  - PURCHASE ORDERS RAISED THIS RUN        00230000
002400*             AVAILRPT  - MATERIAL AVAILABILITY REPORT           00240000
002500*                                                               *00250000
002600* CALLS    :  MRPSP1, MRPS02                                     00260000
002700*                                                               *00270000
002800*****************************************************************00280000
002900*             PROGRAM CHANGE LOG                                *00290000
003000*             -------------------                               *00300000
003100*                                                               *00310000
003200*  DATE       UPDATED BY            CHANGE DESCRIPTION          *00320000
003300*  --------   --------------------  --------------------------  *00330000
003400*  05/02/91   R WOJTOWICZ           INITIAL VERSION.             00340000
003500*  01/11/94   T FARRELL             SPLIT THE EXPLOSION LOGIC    00350000
003600*                                   OUT TO ITS OWN SUBROUTINE    00360000
003700*                                   (MRPSP1) SO IT COULD BE      00370000
003800*                                   REUSED BY BOTH THE PO AND    00380000
003900*                                   AVAILABILITY PASSES.         00390000
004000*  11/30/95   R WOJTOWICZ           BOM-QUANTITY WIDENED TO 4    00400000
004100*                                   DECIMAL PLACES; TABLE SIZES  00410000
004200*                                   RAISED TO MATCH MRPTBLCY.    00420000
004300*  06/18/97   D KOWALSKI            REFORMATTED COMMENT BANNER   00430000
004400*                                   AND CHANGE LOG TO MATCH THE  00440000
004500*                                   DEPARTMENT'S NEW STANDARD;   00450000
004600*                                   THE NEW MRP- PREFIX.          00460000
004700*  02/09/99   T FARRELL             Y2K -- ACCEPT FROM DATE IS   00470000
004800*                                   6-DIGIT; ADDED THE CENTURY-  00480000
004900*                                   WINDOW ROUTINE (P05100) SO   00490000
005000*                                   PO-ORDER-DATE COMES OUT      00500000
005100*                                   CCYYMMDD.  TICKET Y2K-0447.  00510000
005200*  04/23/03   R WOJTOWICZ           TABLE-OVERFLOW ABEND CODES   00520000
005300*                                   NOW COME BACK FROM MRPSP1    00530000
005400*                                   VIA RETURN-CODE INSTEAD OF   00540000
005500*                                   BEING SILENTLY IGNORED.      00550000
005600*                                   TICKET MRP-1077.             00560000
005700*  05/06/08   T FARRELL             PO-REFERENCE NOW USES THE    00570000
005800*                                   RUN-CARD'S SEQUENCE NUMBER   00580000
005900*                                   RATHER THAN A TIME-OF-DAY    00600000
006000*                                   STAMP -- REruns ON THE SAME  00610000
006100*                                   DAY WERE COLLIDING ON        00620000
006200*                                   PO-REFERENCE.  TICKET        00630000
006300*                                   MRP-1401.                    00640000
006400*****************************************************************00650000
    EJECT                                                             00660000
006600 ENVIRONMENT DIVISION.                                          00670000
006700 CONFIGURATION SECTION.                                         00680000
006800 SPECIAL-NAMES.                                                 00690000
006900     C01 IS TOP-OF-FORM.                                        00700000
007000 INPUT-OUTPUT SECTION.                                          00710000
007100 FILE-CONTROL.                                                   00720000
007200                                                                 00730000
007300     SELECT PRODUCT-MASTER-FILE   ASSIGN TO PRODMAST            00740000
007400         ORGANIZATION IS SEQUENTIAL                              00750000
007500         FILE STATUS IS WS-PRODMAST-STATUS.                     00760000
007600                                                                 00770000
007700     SELECT BOM-FILE              ASSIGN TO BOMFILE             00780000
007800         ORGANIZATION IS SEQUENTIAL                              00790000
007900         FILE STATUS IS WS-BOMFILE-STATUS.                       00800000
008000                                                                 00810000
008100     SELECT MRP-RUN-CARD-FILE     ASSIGN TO MRPCARD             00820000
008200         ORGANIZATION IS SEQUENTIAL                              00830000
008300         FILE STATUS IS WS-RUNCARD-STATUS.                       00840000
008400                                                                 00850000
008500     SELECT PURCHASE-ORDER-FILE   ASSIGN TO PURCHORD            00860000
008600         ORGANIZATION IS SEQUENTIAL                              00870000
008700         FILE STATUS IS WS-PURCHORD-STATUS.                     00880000
008800                                                                 00890000
008900     SELECT MATERIAL-AVAILABILITY-REPORT ASSIGN TO AVAILRPT     00900000
009000         ORGANIZATION IS SEQUENTIAL                              00910000
009100         FILE STATUS IS WS-AVAILRPT-STATUS.                     00920000
    EJECT                                                             00930000
009300 DATA DIVISION.                                                 00940000
009400 FILE SECTION.                                                   00950000
009500                                                                 00960000
009600 FD  PRODUCT-MASTER-FILE                                        00970000
009700     RECORD CONTAINS 148 CHARACTERS                              00980000
009800     LABEL RECORDS ARE STANDARD.                                 00990000
009900     COPY MRPPROD.                                               01000000
    EJECT                                                             01010000
010200 FD  BOM-FILE                                                    01020000
010300     RECORD CONTAINS 55 CHARACTERS                                01030000
010400     LABEL RECORDS ARE STANDARD.                                 01040000
010500     COPY MRPBOM.                                                01050000
    EJECT                                                             01060000
010700 FD  MRP-RUN-CARD-FILE                                           01070000
010800     RECORD CONTAINS 24 CHARACTERS                                01080000
010900     LABEL RECORDS ARE STANDARD.                                 01090000
011000                                                                 01100000
011100 01  RUN-CARD-RECORD.                                            01110000
011200     05  RUN-PRODUCT-ID           PIC 9(09).                    01120000
011300     05  RUN-DEMAND-QUANTITY      PIC 9(09).                     01130000
011400     05  RUN-SEQUENCE-NUMBER      PIC 9(05).                     01140000
011450     05  FILLER                   PIC X(01)     VALUE SPACE.    01145000
    EJECT                                                             01150000
011600 FD  PURCHASE-ORDER-FILE                                         01160000
011700     RECORD CONTAINS 94 CHARACTERS                                01170000
011800     LABEL RECORDS ARE STANDARD.                                 01190000
011900     COPY MRPPORD.                                               01200000
    EJECT                                                             01210000
012100 FD  MATERIAL-AVAILABILITY-REPORT                                01220000
012200     RECORD CONTAINS 132 CHARACTERS                              01230000
012300     LABEL RECORDS ARE STANDARD.                                 01240000
012400                                                                 01250000
012500 01  AR-PRINT-LINE                PIC X(132).                    01260000
    EJECT                                                             01270000
012700 WORKING-STORAGE SECTION.                                        01280000
012800                                                                 01290000
012900 77  FILLER                   PIC X(12)  VALUE 'MRPB01  WS:'.   01300000
013000                                                                 01310000
013100 01  WS-FILE-STATUS-GRP.                                         01320000
013200     05  WS-PRODMAST-STATUS       PIC X(02)     VALUE SPACES.   01330000
013300         88  WS-PRODMAST-OK                     VALUE '00'.     01340000
013400         88  WS-PRODMAST-EOF                    VALUE '10'.     01350000
013500     05  WS-BOMFILE-STATUS        PIC X(02)     VALUE SPACES.   01360000
013600         88  WS-BOMFILE-OK                       VALUE '00'.     01370000
013700         88  WS-BOMFILE-EOF                       VALUE '10'.    01380000
013800     05  WS-RUNCARD-STATUS        PIC X(02)     VALUE SPACES.   01390000
013900         88  WS-RUNCARD-OK                       VALUE '00'.     01400000
014000         88  WS-RUNCARD-EOF                       VALUE '10'.    01410000
014100     05  WS-PURCHORD-STATUS       PIC X(02)     VALUE SPACES.   01420000
014200         88  WS-PURCHORD-OK                       VALUE '00'.    01430000
014300     05  WS-AVAILRPT-STATUS       PIC X(02)     VALUE SPACES.   01440000
014400         88  WS-AVAILRPT-OK                       VALUE '00'.    01450000
014450     05  FILLER                   PIC X(02)     VALUE SPACES.   01455000
014500                                                                 01460000
014600 01  WS-SWITCHES.                                                01470000
014700     05  WS-BOMFILE-EOF-SW        PIC X         VALUE 'N'.       01480000
014800         88  BOMFILE-AT-EOF                     VALUE 'Y'.       01490000
014900     05  WS-PRODUCT-FOUND-SW      PIC X         VALUE 'N'.       01500000
015000         88  WS-PRODUCT-WAS-FOUND               VALUE 'Y'.       01510000
015050     05  FILLER                   PIC X(02)     VALUE SPACES.   01515000
    EJECT                                                             01520000
015200*****************************************************************01530000
015300*    TODAY'S DATE -- ACCEPT FROM DATE IS 6-DIGIT (YYMMDD);       01540000
015400*    THE Y2K FIX WINDOWS THE 2-DIGIT YEAR INTO A CENTURY THE     01550000
015500*    SAME WAY MRPS02'S LEAP-YEAR TEST DOES.  NO INTRINSIC        01560000
015600*    FUNCTIONS ARE USED ON THIS BOX.                             01570000
015700*****************************************************************01580000
015800 01  WS-TODAY-YYMMDD.                                            01590000
015900     05  WS-TODAY-YY              PIC 9(02).                     01600000
016000     05  WS-TODAY-MM              PIC 9(02).                     01610000
016100     05  WS-TODAY-DD              PIC 9(02).                     01620000
016200                                                                 01630000
016300 01  WS-TODAY-CCYYMMDD-GRP.                                      01640000
016400     05  WS-TODAY-CENTURY         PIC 9(02).                     01650000
016500     05  WS-TODAY-YY-C            PIC 9(02).                     01660000
016600     05  WS-TODAY-MM-C            PIC 9(02).                     01670000
016700     05  WS-TODAY-DD-C            PIC 9(02).                     01680000
016800 01  WS-TODAY-CCYYMMDD REDEFINES WS-TODAY-CCYYMMDD-GRP           01690000
016900                              PIC 9(08).                         01700000
    EJECT                                                             01710000
017100*****************************************************************01720000
017200*    PO-REFERENCE BUILD AREA -- "MRP-" || TOP-LEVEL PRODUCT ID   01730000
017300*    || "-" || THE RUN CARD'S SEQUENCE NUMBER.                   01740000
017400*****************************************************************01750000
017500 01  WS-PO-REFERENCE-GRP.                                        01760000
017600     05  WS-PO-REF-LIT            PIC X(04)     VALUE 'MRP-'.   01770000
017700     05  WS-PO-REF-PRODUCT        PIC 9(09).                     01780000
017800     05  WS-PO-REF-DASH           PIC X(01)     VALUE '-'.      01790000
017900     05  WS-PO-REF-SEQ            PIC 9(05).                     01800000
018000     05  FILLER                   PIC X(21)     VALUE SPACES.   01810000
018100 01  WS-PO-REFERENCE REDEFINES WS-PO-REFERENCE-GRP               01820000
018200                              PIC X(40).                         01830000
    EJECT                                                             01840000
018400 01  WS-CURRENT-KEY.                                             01850000
018500     05  WS-CURRENT-PRODUCT-ID    PIC 9(09).                     01860000
018600     05  WS-CURRENT-PRODUCT-ID-A REDEFINES                       01870000
018700         WS-CURRENT-PRODUCT-ID    PIC X(09).                     01880000
018750     05  FILLER                   PIC X(02)     VALUE SPACES.   01885000
018800                                                                 01890000
018900 01  WS-COMPUTE-FIELDS.                                          01900000
019000     05  WS-NET-REQUIREMENT       PIC S9(09)    COMP-3 VALUE ZERO.01910000
019100     05  WS-SHORTAGE              PIC S9(09)    COMP-3 VALUE ZERO.01920000
019150     05  FILLER                   PIC X(02)     VALUE SPACES.   01925000
019200                                                                 01930000
019300 01  WS-CONTROL-TOTALS.                                          01940000
019400     05  WS-COUNT-OF-MATERIALS    PIC S9(07)    COMP  VALUE ZERO.01950000
019500     05  WS-COUNT-WITH-SHORTAGE   PIC S9(07)    COMP  VALUE ZERO.01960000
019600     05  WS-TOTAL-SHORTAGE-UNITS  PIC S9(09)    COMP-3 VALUE ZERO.01970000
019650     05  FILLER                   PIC X(02)     VALUE SPACES.   01975000
    EJECT                                                             01980000
019900*****************************************************************01990000
020000*    MATERIAL AVAILABILITY REPORT LINES                          02000000
020100*****************************************************************02010000
020200 01  WS-AVAIL-HEADING-LINE.                                      02020000
020300     05  FILLER                   PIC X(02)     VALUE SPACES.   02030000
020400     05  FILLER                   PIC X(14)     VALUE            02040000
020500         'PRODUCT-CODE'.                                         02050000
020600     05  FILLER                   PIC X(30)     VALUE            02060000
020700         'PRODUCT-NAME'.                                         02070000
020800     05  FILLER                   PIC X(14)     VALUE            02080000
020900         'REQUIRED'.                                             02090000
021000     05  FILLER                   PIC X(14)     VALUE            02100000
021100         'AVAILABLE'.                                            02110000
021200     05  FILLER                   PIC X(14)     VALUE            02120000
021300         'SHORTAGE'.                                             02130000
021400     05  FILLER                   PIC X(10)     VALUE            02140000
021500         'STATUS'.                                               02150000
021600     05  FILLER                   PIC X(34)     VALUE SPACES.   02160000
    EJECT                                                             02170000
021800 01  WS-AVAIL-DETAIL-LINE.                                       02180000
021900     05  FILLER                   PIC X(02)     VALUE SPACES.   02190000
022000     05  AD-PRODUCT-CODE          PIC X(20).                     02200000
022100     05  FILLER                   PIC X(02)     VALUE SPACES.   02210000
022200     05  AD-PRODUCT-NAME          PIC X(28).                     02220000
022300     05  FILLER                   PIC X(02)     VALUE SPACES.   02230000
022400     05  AD-REQUIRED              PIC ZZZ,ZZZ,ZZ9.               02240000
022500     05  FILLER                   PIC X(03)     VALUE SPACES.   02250000
022600     05  AD-AVAILABLE             PIC ZZZ,ZZZ,ZZ9.               02260000
022700     05  FILLER                   PIC X(03)     VALUE SPACES.   02270000
022800     05  AD-SHORTAGE              PIC ZZZ,ZZZ,ZZ9.               02280000
022900     05  FILLER                   PIC X(03)     VALUE SPACES.   02290000
023000     05  AD-STATUS                PIC X(10).                     02300000
023100     05  FILLER                   PIC X(26)     VALUE SPACES.   02310000
    EJECT                                                             02320000
023300 01  WS-AVAIL-TOTAL-LINE.                                        02330000
023400     05  FILLER                   PIC X(02)     VALUE SPACES.   02340000
023500     05  FILLER                   PIC X(20)     VALUE            02350000
023600         'MATERIALS PROCESSED'.                                  02360000
023700     05  AT-COUNT-MATERIALS       PIC ZZ,ZZ9.                    02370000
023800     05  FILLER                   PIC X(04)     VALUE SPACES.   02380000
023900     05  FILLER                   PIC X(18)     VALUE            02390000
024000         'TOTAL SHORTAGE UN'.                                    02400000
024100     05  AT-TOTAL-SHORTAGE        PIC ZZZ,ZZZ,ZZ9.               02410000
024200     05  FILLER                   PIC X(04)     VALUE SPACES.   02420000
024300     05  FILLER                   PIC X(16)     VALUE            02430000
024400         'MATERIALS SHORT'.                                      02440000
024500     05  AT-COUNT-SHORTAGE        PIC ZZ,ZZ9.                     02450000
024600     05  FILLER                   PIC X(45)     VALUE SPACES.   02460000
    EJECT                                                             02470000
024800     COPY MRPTBLCY.                                              02490000
    EJECT                                                             02500000
025100     COPY MRPSP1CY.                                              02510000
    EJECT                                                             02520000
025300     COPY MRPS02CY.                                              02530000
    EJECT                                                             02540000
025500     COPY MRPERRWS.                                              02550000
    EJECT                                                             02560000
025700*****************************************************************02570000
025800*    P R O C E D U R E    D I V I S I O N                       *02580000
025900*****************************************************************02590000
026000                                                                 02600000
026100 PROCEDURE DIVISION.                                             02610000
026200                                                                 02620000
026300 P00000-MAINLINE.                                                02630000
026400                                                                 02640000
026500     PERFORM P05000-INITIALIZE THRU P05000-EXIT.                02650000
026600     PERFORM P10000-LOAD-TABLES THRU P10000-EXIT.                02660000
026700     PERFORM P20000-RUN-EXPLOSION THRU P20000-EXIT.              02670000
026800     PERFORM P30000-GEN-POS THRU P30000-EXIT.                    02680000
026900     PERFORM P40000-AVAIL-RPT THRU P40900-EXIT.                  02690000
027000     PERFORM P90000-TERMINATE THRU P90000-EXIT.                  02700000
027100                                                                 02710000
027200     STOP RUN.                                                   02720000
    EJECT                                                             02730000
027400 P05000-INITIALIZE.                                              02740000
027500                                                                 02750000
027600     OPEN INPUT PRODUCT-MASTER-FILE.                             02760000
027700     IF NOT WS-PRODMAST-OK                                       02770000
027800         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02780000
027900                                                                 02790000
028000     OPEN INPUT BOM-FILE.                                        02800000
028100     IF NOT WS-BOMFILE-OK                                        02810000
028200         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02820000
028300                                                                 02830000
028400     OPEN INPUT MRP-RUN-CARD-FILE.                               02840000
028500     IF NOT WS-RUNCARD-OK                                        02850000
028600         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02860000
028700                                                                 02870000
028800     OPEN OUTPUT PURCHASE-ORDER-FILE.                            02880000
028900     IF NOT WS-PURCHORD-OK                                       02890000
029000         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02900000
029100                                                                 02910000
029200     OPEN OUTPUT MATERIAL-AVAILABILITY-REPORT.                   02920000
029300     IF NOT WS-AVAILRPT-OK                                       02930000
029400         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02940000
029500                                                                 02950000
029600     WRITE AR-PRINT-LINE FROM WS-AVAIL-HEADING-LINE.             02960000
029700                                                                 02970000
029800     ACCEPT WS-TODAY-YYMMDD      FROM DATE.                      02980000
029900     PERFORM P05100-WINDOW-CENTURY THRU P05100-EXIT.             02990000
030000                                                                 03000000
030100     READ MRP-RUN-CARD-FILE                                      03010000
030200         AT END                                                  03020000
030300         DISPLAY 'MRPB01 - NO MRP RUN CARD PRESENT - ABEND'      03030000
030400         MOVE 16   TO RETURN-CODE                                03040000
030500         STOP RUN.                                               03050000
030600                                                                 03060000
030700     MOVE ZERO                  TO WS-COUNT-OF-MATERIALS.        03070000
030800     MOVE ZERO                  TO WS-COUNT-WITH-SHORTAGE.       03080000
030900     MOVE ZERO                  TO WS-TOTAL-SHORTAGE-UNITS.      03090000
031000                                                                 03100000
031100 P05000-EXIT.                                                    03110000
031200     EXIT.                                                       03120000
    EJECT                                                             03130000
031400 P05100-WINDOW-CENTURY.                                          03140000
031500*                                                                03150000
031600*    Y2K FIX -- A 2-DIGIT YEAR OF 50 OR MORE IS TAKEN AS 19XX,   03160000
031700*    LESS THAN 50 IS TAKEN AS 20XX.  THIS JOB DOES NOT PROCESS   03170000
031800*    DATA OLDER THAN 1950 OR NEWER THAN 2049.                    03180000
031900*                                                                03190000
032000     IF WS-TODAY-YY NOT < 50                                     03200000
032100         MOVE 19                TO WS-TODAY-CENTURY              03210000
032200     ELSE                                                        03220000
032300         MOVE 20                TO WS-TODAY-CENTURY.             03230000
032400                                                                 03240000
032500     MOVE WS-TODAY-YY           TO WS-TODAY-YY-C.                03250000
032600     MOVE WS-TODAY-MM           TO WS-TODAY-MM-C.                03260000
032700     MOVE WS-TODAY-DD           TO WS-TODAY-DD-C.                03270000
032800                                                                 03280000
032900 P05100-EXIT.                                                    03290000
033000     EXIT.                                                       03300000
    EJECT                                                             03310000
033200 P10000-LOAD-TABLES.                                             03320000
033300*                                                                03330000
033400*    LOAD PRODUCT-MASTER (ALREADY SORTED BY PRODUCT-ID) INTO     03340000
033500*    WS-PRODUCT-TABLE FOR SEARCH ALL LOOKUP.                     03350000
033600*                                                                03360000
033700     MOVE ZERO                  TO WS-PRODUCT-TABLE-COUNT.       03370000
033800                                                                 03380000
034000 P10010-READ-PRODMAST.                                           03400000
034100                                                                 03410000
034200     READ PRODUCT-MASTER-FILE                                    03420000
034300         AT END                                                  03430000
034400         GO TO P10100-LOAD-BOM.                                  03440000
034500                                                                 03450000
034600     IF WS-PRODUCT-TABLE-COUNT NOT < 2000                        03460000
034700         MOVE 'MRPB01' TO WMTE-PROGRAM-ID                        03470000
034800         MOVE 'P10010' TO WMTE-PARAGRAPH                        03480000
034900         MOVE 'PROD-TBL' TO WMTE-TABLE-ID                        03490000
035000         MOVE 2000     TO WMTE-OCCURS-MAX                       03500000
035100         DISPLAY WS-MRP-ERROR-AREA                               03510000
035200         DISPLAY WS-MRP-TABLE-ERROR-01                          03520000
035300         DISPLAY WS-MRP-TABLE-ERROR-02                          03530000
035400         MOVE 16       TO RETURN-CODE                            03540000
035500         STOP RUN.                                                03550000
035600                                                                 03560000
035700     ADD 1                      TO WS-PRODUCT-TABLE-COUNT.       03570000
035800     SET PT-IDX                 TO WS-PRODUCT-TABLE-COUNT.       03580000
035900     MOVE PRODUCT-ID            TO PT-PRODUCT-ID (PT-IDX).       03590000
036000     MOVE PRODUCT-CODE          TO PT-PRODUCT-CODE (PT-IDX).     03600000
036100     MOVE PRODUCT-NAME          TO PT-PRODUCT-NAME (PT-IDX).     03610000
036200     MOVE PRODUCT-UNIT-OF-MEASURE TO                              03620000
036300                                PT-PRODUCT-UNIT-OF-MEASURE (PT-IDX)03630000
036400     MOVE PRODUCT-UNIT-COST     TO PT-PRODUCT-UNIT-COST (PT-IDX)03640000
036500     MOVE PRODUCT-STOCK-QUANTITY TO                               03650000
036600                                PT-PRODUCT-STOCK-QUANTITY (PT-IDX)03660000
036700     MOVE PRODUCT-REORDER-LEVEL TO                                03670000
036800                                PT-PRODUCT-REORDER-LEVEL (PT-IDX)03680000
036900     MOVE PRODUCT-ORDER-LEAD-TIME TO                              03690000
037000                                PT-PRODUCT-ORDER-LEAD-TIME (PT-IDX)03700000
037100     MOVE PRODUCT-ITEM-LEAD-TIME TO                               03710000
037200                                PT-PRODUCT-ITEM-LEAD-TIME (PT-IDX)03720000
037300     MOVE PRODUCT-IS-ASSEMBLY-SW TO                               03730000
037400                                PT-PRODUCT-IS-ASSEMBLY-SW (PT-IDX)03740000
037500     MOVE PRODUCT-NON-PURCHASE-SW TO                              03750000
037600                                PT-PRODUCT-NON-PURCHASE-SW (PT-IDX)03760000
037700                                                                 03770000
037800     GO TO P10010-READ-PRODMAST.                                 03780000
    EJECT                                                             03790000
038000 P10100-LOAD-BOM.                                                03800000
038100*                                                                03810000
038200*    LOAD BOM-FILE (ALREADY SORTED BY PARENT + SEQUENCE-NUMBER)  03820000
038300*    INTO WS-BOM-TABLE.                                          03830000
038400*                                                                03840000
038500     MOVE ZERO                  TO WS-BOM-TABLE-COUNT.           03850000
038600                                                                 03860000
038700 P10110-READ-BOM.                                                03870000
038800                                                                 03880000
038900     READ BOM-FILE                                                03890000
039000         AT END                                                  03900000
039100         GO TO P10000-EXIT.                                      03910000
039200                                                                 03920000
039300     IF WS-BOM-TABLE-COUNT NOT < 5000                            03930000
039400         MOVE 'MRPB01' TO WMTE-PROGRAM-ID                        03940000
039500         MOVE 'P10110' TO WMTE-PARAGRAPH                        03950000
039600         MOVE 'BOM-TBL'  TO WMTE-TABLE-ID                        03960000
039700         MOVE 5000     TO WMTE-OCCURS-MAX                       03970000
039800         DISPLAY WS-MRP-ERROR-AREA                               03980000
039900         DISPLAY WS-MRP-TABLE-ERROR-01                          03990000
040000         DISPLAY WS-MRP-TABLE-ERROR-02                          04000000
040100         MOVE 16       TO RETURN-CODE                            04010000
040200         STOP RUN.                                                04020000
040300                                                                 04030000
040400     ADD 1                      TO WS-BOM-TABLE-COUNT.           04040000
040500     SET BT-IDX                 TO WS-BOM-TABLE-COUNT.           04050000
040600     MOVE BOM-PARENT-PRODUCT-ID TO BT-PARENT-PRODUCT-ID (BT-IDX)04060000
040700     MOVE BOM-SEQUENCE-NUMBER   TO BT-SEQUENCE-NUMBER (BT-IDX)  04070000
040800     MOVE BOM-CHILD-PRODUCT-ID  TO BT-CHILD-PRODUCT-ID (BT-IDX) 04080000
040900     MOVE BOM-QUANTITY-PER-PARENT TO                             04090000
041000                                BT-QUANTITY-PER-PARENT (BT-IDX) 04100000
041100                                                                 04110000
041200     GO TO P10110-READ-BOM.                                      04120000
041300                                                                 04130000
041400 P10000-EXIT.                                                    04140000
041500     EXIT.                                                       04150000
    EJECT                                                             04160000
041700 P20000-RUN-EXPLOSION.                                           04170000
041800*                                                                04180000
041900*    STEP 1 -- CALCULATEMATERIALREQUIREMENTS.  THE TOP-LEVEL     04190000
042000*    PRODUCT AND DEMAND QUANTITY COME OFF THE RUN CARD.          04200000
042100*                                                                04210000
042200     MOVE RUN-PRODUCT-ID        TO MRPSP1-ROOT-PRODUCT-ID.       04220000
042300     MOVE RUN-DEMAND-QUANTITY   TO MRPSP1-DEMAND-QUANTITY.       04230000
042400                                                                 04240000
042500     CALL 'MRPSP1'              USING MRPSP1-PARMS               04250000
042600                                      WS-PRODUCT-TABLE           04260000
042700                                      WS-BOM-TABLE                04270000
042800                                      WS-REQUIREMENTS-TABLE      04280000
042900                                      WS-EXPLODE-STACK.          04290000
043000                                                                 04300000
043100 P20000-EXIT.                                                    04310000
043200     EXIT.                                                       04320000
    EJECT                                                             04330000
043400 P30000-GEN-POS.                                                 04340000
043500*                                                                04350000
043600*    STEP 2 -- GENERATEPURCHASEORDERS.  WALK THE REQUIREMENTS    04360000
043700*    TABLE IN THE ORDER STEP 1 PRODUCED IT.                      04370000
043800*                                                                04380000
043900     IF WS-REQMT-COUNT = ZERO                                     04390000
044000         GO TO P30000-EXIT.                                      04400000
044100                                                                 04410000
044200     PERFORM P30100-GEN-ONE-PO THRU P30100-EXIT                  04420000
044300         VARYING RQ-IDX FROM 1 BY 1                              04430000
044400         UNTIL RQ-IDX > WS-REQMT-COUNT.                          04440000
044500                                                                 04450000
044600 P30000-EXIT.                                                    04460000
044700     EXIT.                                                       04470000
    EJECT                                                             04480000
044900 P30100-GEN-ONE-PO.                                              04490000
045000                                                                 04500000
045100     MOVE RQ-PRODUCT-ID (RQ-IDX) TO WS-CURRENT-PRODUCT-ID.       04510000
045200     MOVE 'N'                   TO WS-PRODUCT-FOUND-SW.         04520000
045300     SEARCH ALL PT-ENTRY                                        04530000
045400         AT END                                                  04540000
045500             MOVE 'N'           TO WS-PRODUCT-FOUND-SW          04550000
045600         WHEN PT-PRODUCT-ID (PT-IDX) = WS-CURRENT-PRODUCT-ID    04560000
045700             MOVE 'Y'           TO WS-PRODUCT-FOUND-SW.         04570000
045800*                                                                04580000
045900*    SKIP -- PRODUCT NO LONGER ON THE MASTER, OR NON-PURCHASE.   04590000
046000*                                                                04600000
046100     IF NOT WS-PRODUCT-WAS-FOUND                                 04610000
046200         GO TO P30100-EXIT.                                      04620000
046300                                                                 04630000
046400     IF PT-NON-PURCHASE (PT-IDX)                                  04640000
046500         GO TO P30100-EXIT.                                      04650000
046600*                                                                04660000
046700*    RULE 4 -- NET-REQUIREMENT = REQUIRED - ON-HAND; PO ONLY     04670000
046800*    WRITTEN WHEN STRICTLY POSITIVE.                             04680000
046900*                                                                04690000
047000     COMPUTE WS-NET-REQUIREMENT =                                04700000
047100         RQ-TOTAL-REQUIRED-QTY (RQ-IDX) -                        04710000
047200         PT-PRODUCT-STOCK-QUANTITY (PT-IDX)                      04720000
047300                                                                 04730000
047400     IF WS-NET-REQUIREMENT NOT > ZERO                            04740000
047500         GO TO P30100-EXIT.                                      04750000
047600*                                                                04760000
047700*    RULE 8 -- RECURSIVE LEAD TIME AT THE NET-REQUIREMENT        04770000
047800*    QUANTITY, STOCK EXCLUDED, ROUNDED TO A WHOLE DAY COUNT.     04780000
047900*                                                                04790000
048000     MOVE RQ-PRODUCT-ID (RQ-IDX) TO MRPS02-PRODUCT-ID.           04800000
048100     MOVE WS-NET-REQUIREMENT    TO MRPS02-QUANTITY.              04810000
048200     MOVE 'Y'                   TO MRPS02-EXCLUDE-STOCK-SW.     04820000
048300     MOVE WS-TODAY-CCYYMMDD     TO MRPS02-ORDER-DATE.            04830000
048400                                                                 04840000
048500     CALL 'MRPS02'              USING MRPS02-PARMS               04850000
048600                                      WS-PRODUCT-TABLE           04860000
048700                                      WS-BOM-TABLE                04870000
048800                                      WS-LEADTIME-STACK.         04880000
048900                                                                 04890000
049000     MOVE RQ-PRODUCT-ID (RQ-IDX) TO WS-PO-REF-PRODUCT.           04900000
049100     MOVE RUN-SEQUENCE-NUMBER   TO WS-PO-REF-SEQ.                04910000
049200                                                                 04920000
049300     MOVE RQ-PRODUCT-ID (RQ-IDX) TO PO-PRODUCT-ID.               04930000
049400     MOVE WS-NET-REQUIREMENT    TO PO-QUANTITY.                  04940000
049500     MOVE 'PENDING'             TO PO-STATUS.                    04950000
049600     MOVE WS-TODAY-CCYYMMDD     TO PO-ORDER-DATE.                04960000
049700     MOVE MRPS02-EXPECTED-DELIVERY-DATE TO                       04970000
049800                                PO-EXPECTED-DELIVERY-DATE.       04980000
049900     MOVE WS-PO-REFERENCE       TO PO-REFERENCE.                 04990000
050000                                                                 05000000
050100     WRITE PURCHASE-ORDER-RECORD.                                05010000
050200                                                                 05020000
050300 P30100-EXIT.                                                    05030000
050400     EXIT.                                                       05040000
    EJECT                                                             05050000
050600 P40000-AVAIL-RPT.                                               05060000
050700*                                                                05070000
050800*    STEP 3 -- CHECKMATERIALAVAILABILITY.  SAME ORDER AS STEP 1. 05080000
050900*                                                                05090000
051000     IF WS-REQMT-COUNT = ZERO                                     05100000
051100         GO TO P40900-WRITE-TOTALS.                              05110000
051200                                                                 05120000
051300     PERFORM P40100-AVAIL-ONE-LINE THRU P40100-EXIT              05130000
051400         VARYING RQ-IDX FROM 1 BY 1                              05140000
051500         UNTIL RQ-IDX > WS-REQMT-COUNT.                          05150000
051600                                                                 05160000
051700     PERFORM P40900-WRITE-TOTALS THRU P40900-EXIT.               05170000
051800                                                                 05180000
051900 P40000-EXIT.                                                    05190000
052000     EXIT.                                                       05200000
    EJECT                                                             05210000
052200 P40100-AVAIL-ONE-LINE.                                          05220000
052300                                                                 05230000
052400     MOVE RQ-PRODUCT-ID (RQ-IDX) TO WS-CURRENT-PRODUCT-ID.       05240000
052500     MOVE 'N'                   TO WS-PRODUCT-FOUND-SW.         05250000
052600     SEARCH ALL PT-ENTRY                                        05260000
052700         AT END                                                  05270000
052800             MOVE 'N'           TO WS-PRODUCT-FOUND-SW          05280000
052900         WHEN PT-PRODUCT-ID (PT-IDX) = WS-CURRENT-PRODUCT-ID    05290000
053000             MOVE 'Y'           TO WS-PRODUCT-FOUND-SW.         05300000
053100                                                                 05310000
053200     IF NOT WS-PRODUCT-WAS-FOUND                                 05320000
053300         GO TO P40100-EXIT.                                      05330000
053400*                                                                05340000
053500*    RULE 4/5 -- SHORTAGE FLOORED AT ZERO; SUFFICIENT WHEN       05350000
053600*    ON-HAND >= REQUIRED (EQUALITY COUNTS AS SUFFICIENT).        05360000
053700*                                                                05370000
053800     ADD 1                      TO WS-COUNT-OF-MATERIALS.        05380000
053900                                                                 05390000
054000     IF PT-PRODUCT-STOCK-QUANTITY (PT-IDX) NOT <                 05400000
054100                        RQ-TOTAL-REQUIRED-QTY (RQ-IDX)          05410000
054200         MOVE ZERO              TO WS-SHORTAGE                   05420000
054300         MOVE 'SUFFICIENT'      TO AD-STATUS                     05430000
054400     ELSE                                                        05440000
054500         COMPUTE WS-SHORTAGE =                                   05450000
054600             RQ-TOTAL-REQUIRED-QTY (RQ-IDX) -                    05460000
054700             PT-PRODUCT-STOCK-QUANTITY (PT-IDX)                  05470000
054800         MOVE 'SHORT'           TO AD-STATUS                     05480000
054900         ADD 1                  TO WS-COUNT-WITH-SHORTAGE.       05490000
055000                                                                 05500000
055100     ADD WS-SHORTAGE            TO WS-TOTAL-SHORTAGE-UNITS.      05510000
055200                                                                 05520000
055300     MOVE PT-PRODUCT-CODE (PT-IDX) TO AD-PRODUCT-CODE.          05530000
055400     MOVE PT-PRODUCT-NAME (PT-IDX) TO AD-PRODUCT-NAME.          05540000
055500     MOVE RQ-TOTAL-REQUIRED-QTY (RQ-IDX) TO AD-REQUIRED.        05550000
055600     MOVE PT-PRODUCT-STOCK-QUANTITY (PT-IDX) TO AD-AVAILABLE.   05560000
055700     MOVE WS-SHORTAGE           TO AD-SHORTAGE.                  05570000
055800                                                                 05580000
055900     WRITE AR-PRINT-LINE FROM WS-AVAIL-DETAIL-LINE.              05590000
056000                                                                 05600000
056100 P40100-EXIT.                                                    05610000
056200     EXIT.                                                       05620000
    EJECT                                                             05630000
056400 P40900-WRITE-TOTALS.                                            05640000
056500                                                                 05650000
056600     MOVE WS-COUNT-OF-MATERIALS TO AT-COUNT-MATERIALS.          05660000
056700     MOVE WS-TOTAL-SHORTAGE-UNITS TO AT-TOTAL-SHORTAGE.         05670000
056800     MOVE WS-COUNT-WITH-SHORTAGE TO AT-COUNT-SHORTAGE.          05680000
056900                                                                 05690000
057000     WRITE AR-PRINT-LINE FROM WS-AVAIL-TOTAL-LINE.               05700000
057100                                                                 05710000
057200 P40900-EXIT.                                                    05720000
057300     EXIT.                                                       05730000
    EJECT                                                             05740000
057500 P90000-TERMINATE.                                               05750000
057600                                                                 05760000
057700     CLOSE PRODUCT-MASTER-FILE.                                  05770000
057800     CLOSE BOM-FILE.                                              05780000
057900     CLOSE MRP-RUN-CARD-FILE.                                    05790000
058000     CLOSE PURCHASE-ORDER-FILE.                                  05800000
058100     CLOSE MATERIAL-AVAILABILITY-REPORT.                         05810000
058200                                                                 05820000
058300 P90000-EXIT.                                                    05830000
058400     EXIT.                                                       05840000
    EJECT                                                             05850000
058600 P95000-FILE-ERROR.                                              05860000
058700                                                                 05870000
058800     MOVE 'MRPB01'              TO WMFE-PROGRAM-ID.              05880000
058900     MOVE 'P05000'              TO WMFE-PARAGRAPH.               05890000
059000     DISPLAY WS-MRP-ERROR-AREA.                                  05900000
059100     DISPLAY WS-MRP-FILE-ERROR-01.                               05910000
059200     DISPLAY WS-MRP-FILE-ERROR-02.                               05920000
059300     MOVE 16                    TO RETURN-CODE.                  05930000
059400     STOP RUN.                                                    05940000
059500                                                                 05950000
059600 P95000-EXIT.                                                    05960000
059700     EXIT.                                                       05970000
