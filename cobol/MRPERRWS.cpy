000100******************************************************************
000200* MATERIAL REQUIREMENTS PLANNING (MRP) BATCH SUITE               *
000300*                                                                *
000400* GENERAL ABEND / FILE-ERROR WORK AREA DEFINITIONS FOR:          *
000500*    SEQUENTIAL FILES, SEARCH ALL TABLE LOOKUPS                  *
000600******************************************************************
000700
000800 77  WS-MRP-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.
000900
001000
001100 01  WS-MRP-ERROR-GENERAL.
001200
001300     05  WS-MRP-ERROR-TYPE       PIC X(04)       VALUE SPACES.
001400         88  MRP-FILE-ERROR                      VALUE 'FILE'.
001500         88  MRP-TABLE-ERROR                     VALUE 'TABL'.
001550     05  FILLER                  PIC X(02)       VALUE SPACES.
001600
001700
001800******************************************************************
001900*    MRP FORMATTED ERROR LINES                                   *
002000******************************************************************
002100
002200 01  WS-MRP-ERROR-AREA.
002300     05  WMEA-ERROR-01           PIC X(80)       VALUE ALL '*'.
002400     05  WMEA-ERROR-02.
002500         10 FILLER               PIC X(01)       VALUE '*'.
002600         10 FILLER               PIC X(78)       VALUE SPACES.
002700         10 FILLER               PIC X(01)       VALUE '*'.
002800     05  WMEA-ERROR-03.
002900         10 FILLER               PIC X(01)       VALUE '*'.
003000         10 FILLER               PIC X(78)       VALUE
003100         '   MATERIAL REQUIREMENTS PLANNING (MRP) BATCH ERROR  '.
003200         10 FILLER               PIC X(01)       VALUE '*'.
003300     05  WMEA-ERROR-04.
003400         10 FILLER               PIC X(01)       VALUE '*'.
003500         10 FILLER               PIC X(78)       VALUE SPACES.
003600         10 FILLER               PIC X(01)       VALUE '*'.
003700     05  WMEA-ERROR-05           PIC X(80)       VALUE ALL '*'.
003800     05  WMEA-ERROR-06.
003900         10 FILLER               PIC X(01)       VALUE '*'.
004000         10 FILLER               PIC X(78)       VALUE SPACES.
004100         10 FILLER               PIC X(01)       VALUE '*'.
004200     05  WMEA-ERROR-07.
004300         10 FILLER               PIC X(01)       VALUE '*'.
004400         10 WMEA-ERROR-07-TEXT   PIC X(78)       VALUE SPACES.
004500         10 FILLER               PIC X(01)       VALUE '*'.
004600     05  WMEA-ERROR-08.
004700         10 FILLER               PIC X(01)       VALUE '*'.
004800         10 WMEA-ERROR-08-TEXT   PIC X(78)       VALUE SPACES.
004900         10 FILLER               PIC X(01)       VALUE '*'.
005000     05  WMEA-ERROR-09.
005100         10 FILLER               PIC X(01)       VALUE '*'.
005200         10 FILLER               PIC X(78)       VALUE SPACES.
005300         10 FILLER               PIC X(01)       VALUE '*'.
005400     05  WMEA-ERROR-10           PIC X(80)       VALUE ALL '*'.
005500
005600
005700******************************************************************
005800*    MRP SEQUENTIAL FILE ERROR LINES                             *
005900******************************************************************
006000
006100 01  WS-MRP-FILE-ERROR-01.
006200     05  FILLER                  PIC X(01)       VALUE SPACES.
006300     05  FILLER                  PIC X(13)       VALUE
006400         'FILE ERROR: '.
006500     05  FILLER                  PIC X(10)       VALUE
006600         'PROGRAM = '.
006700     05  WMFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
006800     05  FILLER                  PIC X(14)       VALUE
006900         ', PARAGRAPH = '.
007000     05  WMFE-PARAGRAPH          PIC X(06)       VALUE SPACES.
007100     05  FILLER                  PIC X(17)       VALUE SPACES.
007200*
007300 01  WS-MRP-FILE-ERROR-02.
007400     05  FILLER                  PIC X(01)       VALUE SPACES.
007500     05  FILLER                  PIC X(08)       VALUE
007600         'DDNAME = '.
007700     05  WMFE-DDNAME             PIC X(08)       VALUE SPACES.
007800     05  WMFE-DDNAME-R           REDEFINES WMFE-DDNAME.
007900         10  WMFE-DDNAME-1       PIC X(04).
008000         10  WMFE-DDNAME-2       PIC X(04).
008100     05  FILLER                  PIC X(15)       VALUE
008200         ', FILE STATUS = '.
008300     05  WMFE-FILE-STATUS        PIC X(02)       VALUE SPACES.
008400     05  FILLER                  PIC X(47)       VALUE SPACES.
008500
008600
008700******************************************************************
008800*    MRP TABLE-OVERFLOW / SEARCH-ALL ERROR LINES                 *
008900******************************************************************
009000
009100 01  WS-MRP-TABLE-ERROR-01.
009200     05  FILLER                  PIC X(01)       VALUE SPACES.
009300     05  FILLER                  PIC X(14)       VALUE
009400         'TABLE ERROR: '.
009500     05  FILLER                  PIC X(10)       VALUE
009600         'PROGRAM = '.
009700     05  WMTE-PROGRAM-ID         PIC X(08)       VALUE SPACES.
009800     05  FILLER                  PIC X(14)       VALUE
009900         ', PARAGRAPH = '.
010000     05  WMTE-PARAGRAPH          PIC X(06)       VALUE SPACES.
010100     05  FILLER                  PIC X(17)       VALUE SPACES.
010200*
010300 01  WS-MRP-TABLE-ERROR-02.
010400     05  FILLER                  PIC X(01)       VALUE SPACES.
010500     05  FILLER                  PIC X(11)       VALUE
010600         'TABLE-ID = '.
010700     05  WMTE-TABLE-ID           PIC X(08)       VALUE SPACES.
010800     05  FILLER                  PIC X(14)       VALUE
010900         ', OCCURS MAX = '.
011000     05  WMTE-OCCURS-MAX         PIC ZZZZ9      VALUE ZERO.
011100     05  FILLER                  PIC X(41)       VALUE SPACES.
