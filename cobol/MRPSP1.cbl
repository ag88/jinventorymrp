000100 IDENTIFICATION DIVISION.                                       00010000
000150 PROGRAM-ID.     MRPSP1.                                        00015000
000160 AUTHOR.         R WOJTOWICZ.                                   00016000
000170 INSTALLATION.   COMPUWARE CORPORATION.                         00017000
000180 DATE-WRITTEN.   05/02/91.                                       00018000
000190 DATE-COMPILED.                                                  00019000
000195 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.               00019500
000300*                                                                00030000
000400*****************************************************************00040000
000500*                 MATERIAL REQUIREMENTS PLANNING (MRP)          *00050000
000600*                       COMPUWARE CORPORATION                   *00060000
000700*                                                               *00070000
000800* PROGRAM :   MRPSP1                                            *00080000
000900*                                                               *00090000
001000* FUNCTION:   MRPSP1 IS A CALLED SUBROUTINE THAT EXPLODES A     *00100000
001100*             SINGLE TOP-LEVEL PRODUCT'S BILL OF MATERIAL DOWN  *00110000
001200*             THROUGH EVERY SUB-ASSEMBLY LEVEL AND ACCUMULATES  *00120000
001300*             THE TOTAL QUANTITY NEEDED OF EVERY PRODUCT-ID     *00130000
001400*             TOUCHED, IN THE ORDER FIRST TOUCHED.  THE PRODUCT *00140000
001500*             AND BOM TABLES MUST ALREADY BE LOADED (SEE        *00150000
001600*             MRPB01 P10000-LOAD-TABLES) BEFORE THIS ROUTINE    *00160000
001700*             IS CALLED.  THIS COMPILER HAS NO RECURSIVE        *00170000
001800*             PROGRAM-ID, SO THE BOM DESCENT IS SIMULATED WITH  *00180000
001900*             AN EXPLICIT PUSHDOWN STACK (WS-EXPLODE-STACK) --  *00190000
002000*             CHILDREN ARE PUSHED IN REVERSE SEQUENCE-NUMBER    *00200000
002100*             ORDER SO THAT POPPING THEM BACK OFF REPRODUCES    *00210000
002200*             THE SAME PRE-ORDER VISIT SEQUENCE AS A RECURSIVE  *00220000
002300*             DESCENT WOULD.                                     00230000
002400*                                                               *00240000
002500* FILES   :   NONE (WORKS ENTIRELY AGAINST IN-MEMORY TABLES)    *00250000
002600*                                                               *00260000
002700* CALLED BY:  MRPB01                                            *00270000
002800*                                                               *00280000
002900*****************************************************************00290000
003000*             PROGRAM CHANGE LOG                                *00300000
003100*             -------------------                               *00310000
003200*                                                               *00320000
003300*  DATE       UPDATED BY            CHANGE DESCRIPTION          *00330000
003400*  --------   --------------------  --------------------------  *00340000
003500*  05/02/91   R WOJTOWICZ           INITIAL VERSION.             00350000
003600*  01/11/94   T FARRELL             CORRECTED CHILD PUSH ORDER   00360000
003700*                                   -- REPORT WAS COMING OUT IN  00370000
003800*                                   REVERSE SEQUENCE-NUMBER      00380000
003900*                                   ORDER WITHIN A PARENT.       00390000
004000*                                   TICKET MRP-0219.             00400000
004100*  11/30/95   R WOJTOWICZ           BOM-QUANTITY WIDENED TO 4    00410000
004200*                                   DECIMAL PLACES TO MATCH      00420000
004300*                                   BOM-FILE LAYOUT CHANGE.      00430000
004400*  06/18/97   D KOWALSKI            REFORMATTED COMMENT BANNER   00440000
004500*                                   AND CHANGE LOG TO MATCH THE  00450000
004600*                                   DEPARTMENT'S NEW STANDARD.   00460000
004700*  02/09/99   T FARRELL             Y2K -- NO DATE FIELDS IN     00470000
004800*                                   THIS PROGRAM, REVIEWED AND   00480000
004900*                                   SIGNED OFF, TICKET Y2K-0447. 00490000
005000*  04/23/03   R WOJTOWICZ           REQUIREMENTS TABLE WAS       00500000
005100*                                   OVERFLOWING ON THE 4-FOOT    00510000
005200*                                   FRAME PRODUCT LINE; RAISED   00520000
005300*                                   OCCURS TO 2000 (SEE          00530000
005400*                                   MRPTBLCY) AND ADDED THE      00540000
005500*                                   TABLE-FULL ABEND CHECK.      00550000
005600*                                   TICKET MRP-1077.             00560000
005700*  05/06/08   T FARRELL             ASSEMBLY-QUANTITY IS NOW     00570000
005800*                                   RECORDED IN THE REQUIREMENTS 00580000
005900*                                   TABLE EVEN WHEN THE PRODUCT  00590000
006000*                                   HAS NO BOM CHILDREN OF ITS   00600000
006100*                                   OWN.  TICKET MRP-1401.       00610000
006200*****************************************************************00620000
    EJECT                                                             00630000
006400 ENVIRONMENT DIVISION.                                          00640000
006500 CONFIGURATION SECTION.                                         00650000
006600 SPECIAL-NAMES.                                                 00660000
006700     C01 IS TOP-OF-FORM.                                        00670000
006800 INPUT-OUTPUT SECTION.                                          00680000
    EJECT                                                             00690000
007000 DATA DIVISION.                                                 00700000
007100 WORKING-STORAGE SECTION.                                       00710000
007200                                                                 00720000
007300 77  FILLER                   PIC X(12)  VALUE 'MRPSP1  WS:'.   00730000
007400                                                                 00740000
007500 01  WS-SWITCHES.                                                00750000
007600     05  WS-PRODUCT-FOUND-SW  PIC X       VALUE 'N'.            00760000
007700         88  WS-PRODUCT-WAS-FOUND         VALUE 'Y'.            00770000
007750     05  FILLER               PIC X(02)   VALUE SPACES.         00775000
007800                                                                 00780000
007900 01  WS-CURRENT-KEY.                                             00790000
008000     05  WS-CURRENT-PRODUCT-ID    PIC 9(09).                    00800000
008100     05  WS-CURRENT-PRODUCT-ID-A REDEFINES                      00810000
008200         WS-CURRENT-PRODUCT-ID    PIC X(09).                    00820000
008250     05  FILLER                   PIC X(02)   VALUE SPACES.     00825000
008300                                                                 00830000
008400 01  WS-CURRENT-QUANTITY          PIC S9(09)    COMP-3 VALUE ZERO.00840000
008500 01  WS-CHILD-QUANTITY            PIC S9(09)    COMP-3 VALUE ZERO.00850000
008550 01  WS-CHILD-QUANTITY-D REDEFINES WS-CHILD-QUANTITY             00851000
008560                              PIC S9(09)    DISPLAY.             00852000
008600                                                                 00860000
008700 01  WS-CHILD-RANGE.                                             00870000
008800     05  WS-CHILD-FIRST-IDX       PIC S9(08)    COMP.           00880000
008900     05  WS-CHILD-LAST-IDX        PIC S9(08)    COMP.           00890000
009000     05  WS-PUSH-IDX              PIC S9(08)    COMP.           00900000
009050     05  FILLER                   PIC X(02)   VALUE SPACES.     00905000
009100                                                                 00910000
009200*****************************************************************00920000
009300*    SNAP-DUMP DIAGNOSTIC AREA -- COMP COUNTERS REDEFINED AS    *00930000
009400*    DISPLAY SO A CORE SNAP SHOWS READABLE DIGITS, NOT PACKED   *00940000
009500*    NIBBLES.  SEE WMTE-OCCURS-MAX IN MRPERRWS FOR THE ABEND    *00950000
009600*    MESSAGE ITSELF.                                             00960000
009700*****************************************************************00970000
009800 01  WS-DIAG-COUNTS-C.                                           00980000
009900     05  WS-DIAG-REQMT-COUNT      PIC S9(08)    COMP VALUE ZERO.00990000
010000     05  WS-DIAG-STACK-TOP        PIC S9(04)    COMP VALUE ZERO.01000000
010050     05  FILLER                   PIC X(02)   VALUE SPACES.     01005000
010100 01  WS-DIAG-COUNTS-D REDEFINES WS-DIAG-COUNTS-C.               01010000
010200     05  WS-DIAG-REQMT-COUNT-D    PIC S9(08)    DISPLAY.        01020000
010300     05  WS-DIAG-STACK-TOP-D      PIC S9(04)    DISPLAY.        01030000
010350     05  FILLER                   PIC X(02)   VALUE SPACES.     01035000
    EJECT                                                             01040000
010500     COPY MRPERRWS.                                              01050000
    EJECT                                                             01060000
010700*****************************************************************01070000
010800*    L I N K A G E     S E C T I O N                            *01080000
010900*****************************************************************01090000
011000                                                                 01100000
011100 LINKAGE SECTION.                                                01110000
011200                                                                 01120000
011300     COPY MRPSP1CY.                                              01130000
    EJECT                                                             01160000
011700     COPY MRPTBLCY.                                              01170000
    EJECT                                                             01180000
011900*****************************************************************01190000
012000*    P R O C E D U R E    D I V I S I O N                       *01200000
012100*****************************************************************01210000
012200                                                                 01220000
012300 PROCEDURE DIVISION USING MRPSP1-PARMS                          01230000
012400                          WS-PRODUCT-TABLE                       01240000
012500                          WS-BOM-TABLE                           01250000
012600                          WS-REQUIREMENTS-TABLE                  01260000
012700                          WS-EXPLODE-STACK.                      01270000
012800                                                                 01280000
012900 P00000-MAINLINE.                                                01290000
013000                                                                 01300000
013100     MOVE ZERO                  TO WS-REQMT-COUNT.               01310000
013200     MOVE ZERO                  TO WS-EXPLODE-STACK-TOP.        01320000
013300*                                                                01330000
013400*    SEED THE STACK WITH THE TOP-LEVEL DEMAND.                   01340000
013500*                                                                01350000
013600     ADD 1                      TO WS-EXPLODE-STACK-TOP.        01360000
013700     MOVE MRPSP1-ROOT-PRODUCT-ID TO ES-PRODUCT-ID (WS-EXPLODE-STACK-TOP)01370000
013800     MOVE MRPSP1-DEMAND-QUANTITY TO ES-QUANTITY (WS-EXPLODE-STACK-TOP)01380000
013900                                                                 01390000
014000     PERFORM P20000-EXPLODE-STEP THRU P20000-EXIT               01400000
014100         UNTIL WS-EXPLODE-STACK-TOP = ZERO.                      01410000
014200                                                                 01420000
014300     GOBACK.                                                     01430000
    EJECT                                                             01440000
014500 P20000-EXPLODE-STEP.                                            01450000
014600*                                                                01460000
014700*    POP THE TOP OF THE EXPLOSION STACK.                        *01470000
014800*                                                                01480000
014900     MOVE ES-PRODUCT-ID (WS-EXPLODE-STACK-TOP) TO                01490000
015000                                WS-CURRENT-PRODUCT-ID.           01500000
015100     MOVE ES-QUANTITY (WS-EXPLODE-STACK-TOP) TO                  01510000
015200                                WS-CURRENT-QUANTITY.             01520000
015300     SUBTRACT 1                 FROM WS-EXPLODE-STACK-TOP.      01530000
015400*                                                                01540000
015500*    RULE 2 -- EVERY PRODUCT TOUCHED, ASSEMBLY OR LEAF, ADDS ITS 01550000
015600*    INCOMING DEMAND TO THE RUNNING TOTAL FOR THAT PRODUCT-ID.   01560000
015700*                                                                01570000
015800     PERFORM P30000-ACCUMULATE-REQMT THRU P30000-EXIT.          01580000
015900*                                                                01590000
016000     MOVE 'N'                   TO WS-PRODUCT-FOUND-SW.         01600000
016100     SEARCH ALL PT-ENTRY                                        01610000
016200         AT END                                                  01620000
016300             MOVE 'N'           TO WS-PRODUCT-FOUND-SW          01630000
016400         WHEN PT-PRODUCT-ID (PT-IDX) = WS-CURRENT-PRODUCT-ID    01640000
016500             MOVE 'Y'           TO WS-PRODUCT-FOUND-SW.         01650000
016600*                                                                01660000
016700     IF WS-PRODUCT-WAS-FOUND AND PT-IS-ASSEMBLY (PT-IDX)        01670000
016800         PERFORM P40000-PUSH-CHILDREN THRU P40000-EXIT.         01680000
016900                                                                 01690000
017000 P20000-EXIT.                                                    01700000
017100     EXIT.                                                       01710000
    EJECT                                                             01720000
017300 P30000-ACCUMULATE-REQMT.                                        01730000
017400*                                                                01740000
017500*    LINEAR SCAN -- THE REQUIREMENTS TABLE IS IN FIRST-TOUCHED   01750000
017600*    ORDER, NOT PRODUCT-ID ORDER, SO SEARCH ALL DOES NOT APPLY.  01760000
017700*                                                                01770000
017800     IF WS-REQMT-COUNT = ZERO                                    01780000
017900         GO TO P30100-APPEND-REQMT.                              01790000
018000                                                                 01800000
018100     SET RQ-IDX                 TO 1.                            01810000
018200                                                                 01820000
018300 P30010-SCAN-REQMT.                                              01830000
018400                                                                 01840000
018500     IF RQ-PRODUCT-ID (RQ-IDX) = WS-CURRENT-PRODUCT-ID          01850000
018600         ADD WS-CURRENT-QUANTITY TO RQ-TOTAL-REQUIRED-QTY (RQ-IDX)01860000
018700         GO TO P30000-EXIT.                                      01870000
018800                                                                 01880000
018900     IF RQ-IDX = WS-REQMT-COUNT                                  01890000
019000         GO TO P30100-APPEND-REQMT.                              01900000
019100                                                                 01910000
019200     SET RQ-IDX                 UP BY 1.                         01920000
019300     GO TO P30010-SCAN-REQMT.                                    01930000
019400                                                                 01940000
019500 P30100-APPEND-REQMT.                                            01950000
019600                                                                 01960000
019700     IF WS-REQMT-COUNT NOT < 2000                                01970000
019800         MOVE 'MRPSP1' TO WMTE-PROGRAM-ID                        01980000
019900         MOVE 'P30100' TO WMTE-PARAGRAPH                        01990000
020000         MOVE 'REQMT-TBL' TO WMTE-TABLE-ID                       02000000
020100         MOVE 2000     TO WMTE-OCCURS-MAX                       02010000
020200         DISPLAY WS-MRP-ERROR-AREA                               02020000
020300         DISPLAY WS-MRP-TABLE-ERROR-01                          02030000
020400         DISPLAY WS-MRP-TABLE-ERROR-02                          02040000
020500         MOVE 16       TO RETURN-CODE                            02050000
020600         GOBACK.                                                 02060000
020700                                                                 02070000
020800     ADD 1                      TO WS-REQMT-COUNT.               02080000
020900     SET RQ-IDX                 TO WS-REQMT-COUNT.               02090000
021000     MOVE WS-CURRENT-PRODUCT-ID TO RQ-PRODUCT-ID (RQ-IDX).      02100000
021100     MOVE WS-CURRENT-QUANTITY   TO RQ-TOTAL-REQUIRED-QTY (RQ-IDX)02110000
021200                                                                 02120000
021300 P30000-EXIT.                                                    02130000
021400     EXIT.                                                       02140000
    EJECT                                                             02150000
021600 P40000-PUSH-CHILDREN.                                           02160000
021700*                                                                02170000
021800*    LOCATE ANY ONE BOM ROW FOR THIS PARENT (PARTIAL-KEY SEARCH  02180000
021900*    ALL ON THE LEADING KEY COMPONENT), THEN WALK BACK AND       02190000
022000*    FORWARD TO FIND THE FULL CONTIGUOUS RANGE OF CHILDREN.      02200000
022100*                                                                02210000
022200     SEARCH ALL BT-ENTRY                                        02220000
022300         AT END                                                  02230000
022400             GO TO P40000-EXIT                                   02240000
022500         WHEN BT-PARENT-PRODUCT-ID (BT-IDX) = WS-CURRENT-PRODUCT-ID02250000
022600             CONTINUE.                                           02260000
022700                                                                 02270000
022800     PERFORM P41000-FIND-FIRST-CHILD THRU P41000-EXIT.          02280000
022900     PERFORM P42000-FIND-LAST-CHILD THRU P42000-EXIT.           02290000
023000                                                                 02300000
023100     PERFORM P43000-PUSH-ONE-CHILD THRU P43000-EXIT             02310000
023200         VARYING WS-PUSH-IDX FROM WS-CHILD-LAST-IDX BY -1        02320000
023300         UNTIL WS-PUSH-IDX < WS-CHILD-FIRST-IDX.                02330000
023400                                                                 02340000
023500 P40000-EXIT.                                                    02350000
023600     EXIT.                                                       02360000
    EJECT                                                             02370000
023800 P41000-FIND-FIRST-CHILD.                                        02380000
023900                                                                 02390000
024000     SET WS-CHILD-FIRST-IDX     TO BT-IDX.                       02400000
024100                                                                 02410000
024200 P41010-BACK-UP.                                                 02420000
024300                                                                 02430000
024400     IF WS-CHILD-FIRST-IDX = 1                                   02440000
024500         GO TO P41000-EXIT.                                      02450000
024600                                                                 02460000
024700     IF BT-PARENT-PRODUCT-ID (WS-CHILD-FIRST-IDX - 1) NOT =      02470000
024800                                WS-CURRENT-PRODUCT-ID            02480000
024900         GO TO P41000-EXIT.                                      02490000
025000                                                                 02500000
025100     SUBTRACT 1                 FROM WS-CHILD-FIRST-IDX.        02510000
025200     GO TO P41010-BACK-UP.                                       02520000
025300                                                                 02530000
025400 P41000-EXIT.                                                    02540000
025500     EXIT.                                                       02550000
    EJECT                                                             02560000
025700 P42000-FIND-LAST-CHILD.                                         02570000
025800                                                                 02580000
025900     SET WS-CHILD-LAST-IDX      TO BT-IDX.                       02590000
026000                                                                 02600000
026100 P42010-STEP-UP.                                                 02610000
026200                                                                 02620000
026300     IF WS-CHILD-LAST-IDX = WS-BOM-TABLE-COUNT                  02630000
026400         GO TO P42000-EXIT.                                      02640000
026500                                                                 02650000
026600     IF BT-PARENT-PRODUCT-ID (WS-CHILD-LAST-IDX + 1) NOT =       02660000
026700                                WS-CURRENT-PRODUCT-ID            02670000
026800         GO TO P42000-EXIT.                                      02680000
026900                                                                 02690000
027000     ADD 1                      TO WS-CHILD-LAST-IDX.            02700000
027100     GO TO P42010-STEP-UP.                                       02710000
027200                                                                 02720000
027300 P42000-EXIT.                                                    02730000
027400     EXIT.                                                       02740000
    EJECT                                                             02750000
027600 P43000-PUSH-ONE-CHILD.                                          02760000
027700*                                                                02770000
027800*    RULE 1 -- BOM-QUANTITY (4 DECIMALS) TIMES THE PARENT'S      02780000
027900*    DEMAND, TRUNCATED (NOT ROUNDED) TO A WHOLE NUMBER, BECOMES  02790000
028000*    THE CHILD'S QUANTITY GOING ONTO THE STACK.  COMPUTE         02800000
028100*    WITHOUT ROUNDED TRUNCATES TO THE RECEIVING FIELD'S          02810000
028200*    DECIMAL PLACES, WHICH IS ZERO HERE.                        *02820000
028300*                                                                02830000
028400     COMPUTE WS-CHILD-QUANTITY =                                 02840000
028500         BT-QUANTITY-PER-PARENT (WS-PUSH-IDX) * WS-CURRENT-QUANTITY02850000
028600                                                                 02860000
028700     IF WS-EXPLODE-STACK-TOP NOT < 2000                          02870000
028800         MOVE 'MRPSP1' TO WMTE-PROGRAM-ID                        02880000
028900         MOVE 'P43000' TO WMTE-PARAGRAPH                        02890000
029000         MOVE 'EXPL-STK' TO WMTE-TABLE-ID                        02900000
029100         MOVE 2000     TO WMTE-OCCURS-MAX                       02910000
029200         DISPLAY WS-MRP-ERROR-AREA                               02920000
029300         DISPLAY WS-MRP-TABLE-ERROR-01                          02930000
029400         DISPLAY WS-MRP-TABLE-ERROR-02                          02940000
029500         MOVE 16       TO RETURN-CODE                            02950000
029600         GOBACK.                                                 02960000
029700                                                                 02970000
029800     ADD 1                      TO WS-EXPLODE-STACK-TOP.        02980000
029900     MOVE BT-CHILD-PRODUCT-ID (WS-PUSH-IDX) TO                   02990000
030000                                ES-PRODUCT-ID (WS-EXPLODE-STACK-TOP)03000000
030100     MOVE WS-CHILD-QUANTITY     TO                               03010000
030200                                ES-QUANTITY (WS-EXPLODE-STACK-TOP)03020000
030300                                                                 03030000
030400 P43000-EXIT.                                                    03040000
030500     EXIT.                                                       03050000
