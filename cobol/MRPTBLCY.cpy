000100******************************************************************
000200* MRP SHARED IN-MEMORY TABLE WORK AREA                           *
000300*                                                                *
000400*  THIS SHOP HAS NO ISAM ON THIS BOX, SO PRODUCT-MASTER AND      *
000500*  BOM-FILE ARE READ ONCE, SEQUENTIALLY, INTO THE TWO TABLES     *
000600*  BELOW AND LOOKED UP WITH SEARCH ALL FROM THEN ON.  THIS       *
000700*  COPYBOOK IS SHARED BETWEEN THE BATCH DRIVER (MRPB01) AND THE  *
000800*  SUBPROGRAMS IT CALLS (MRPSP1, MRPS02) SO THE LINKAGE PICTURE  *
000900*  MATCHES ON BOTH ENDS OF THE CALL.                             *
001000*                                                                *
001100*  WS-EXPLODE-STACK AND WS-LEADTIME-STACK ARE PUSHDOWN STACKS    *
001200*  USED TO WALK THE BOM TREE WITHOUT RECURSIVE CALLS -- THIS     *
001300*  COMPILER DOES NOT SUPPORT RECURSIVE PROGRAM-ID.               *
001400******************************************************************
001500 01  WS-PRODUCT-TABLE.
001600     05  WS-PRODUCT-TABLE-COUNT  PIC S9(08)  COMP VALUE ZERO.
001700     05  PT-ENTRY OCCURS 2000 TIMES
001800                  ASCENDING KEY IS PT-PRODUCT-ID
001900                  INDEXED BY PT-IDX.
002000         10  PT-PRODUCT-ID           PIC 9(09).
002100         10  PT-PRODUCT-ID-A REDEFINES
002200             PT-PRODUCT-ID           PIC X(09).
002300         10  PT-PRODUCT-CODE         PIC X(20).
002400         10  PT-PRODUCT-NAME         PIC X(40).
002500         10  PT-PRODUCT-UNIT-OF-MEASURE
002600                                     PIC X(10).
002700         10  PT-PRODUCT-UNIT-COST    PIC S9(11)V99 COMP-3.
002800         10  PT-PRODUCT-STOCK-QUANTITY
002900                                     PIC S9(07)    COMP-3.
003000         10  PT-PRODUCT-REORDER-LEVEL
003100                                     PIC S9(07)    COMP-3.
003200         10  PT-PRODUCT-ORDER-LEAD-TIME
003300                                     PIC S9(05)V99 COMP-3.
003400         10  PT-PRODUCT-ITEM-LEAD-TIME
003500                                     PIC S9(05)V99 COMP-3.
003600         10  PT-PRODUCT-IS-ASSEMBLY-SW
003700                                     PIC X(01).
003800             88  PT-IS-ASSEMBLY              VALUE 'Y'.
003900         10  PT-PRODUCT-NON-PURCHASE-SW
004000                                     PIC X(01).
004100             88  PT-NON-PURCHASE             VALUE 'Y'.
004150         10  FILLER                  PIC X(02).
004200
004300 01  WS-BOM-TABLE.
004400     05  WS-BOM-TABLE-COUNT      PIC S9(08)  COMP VALUE ZERO.
004500     05  BT-ENTRY OCCURS 5000 TIMES
004600                  ASCENDING KEY IS BT-PARENT-PRODUCT-ID
004700                                   BT-SEQUENCE-NUMBER
004800                  INDEXED BY BT-IDX.
004900         10  BT-PARENT-PRODUCT-ID    PIC 9(09).
005000         10  BT-SEQUENCE-NUMBER      PIC 9(04).
005100         10  BT-CHILD-PRODUCT-ID     PIC 9(09).
005200         10  BT-QUANTITY-PER-PARENT  PIC S9(09)V9999 COMP-3.
005350         10  FILLER                  PIC X(02).
005360
005400******************************************************************
005500*    REQUIREMENTS ACCUMULATOR -- ONE ENTRY PER PRODUCT-ID TOUCHED*
005600*    BY THE EXPLOSION, IN THE ORDER FIRST TOUCHED                *
005700******************************************************************
005800 01  WS-REQUIREMENTS-TABLE.
005900     05  WS-REQMT-COUNT          PIC S9(08)  COMP VALUE ZERO.
006000     05  RQ-ENTRY OCCURS 2000 TIMES INDEXED BY RQ-IDX.
006100         10  RQ-PRODUCT-ID           PIC 9(09).
006200         10  RQ-TOTAL-REQUIRED-QTY   PIC S9(09)   COMP-3.
006250         10  FILLER                  PIC X(02).
006300
006400******************************************************************
006500*    EXPLOSION WORK STACK (MRPSP1) -- LIFO, SIMULATES THE        *
006600*    RECURSIVE DESCENT THROUGH THE BOM TREE, PRE-ORDER           *
006700******************************************************************
006800 01  WS-EXPLODE-STACK.
006900     05  WS-EXPLODE-STACK-TOP    PIC S9(04)  COMP VALUE ZERO.
007000     05  ES-ENTRY OCCURS 2000 TIMES INDEXED BY ES-IDX.
007100         10  ES-PRODUCT-ID           PIC 9(09).
007200         10  ES-QUANTITY             PIC S9(09)   COMP-3.
007250         10  FILLER                  PIC X(02).
007300
007400******************************************************************
007500*    LEAD-TIME WORK STACK (MRPS02) -- LIFO, POST-ORDER WALK OF   *
007600*    THE BOM TREE SO A PARENT'S LONGEST-CHILD IS KNOWN BEFORE    *
007700*    THE PARENT ITSELF IS FINISHED                               *
007800******************************************************************
007900 01  WS-LEADTIME-STACK.
008000     05  WS-LEADTIME-STACK-TOP   PIC S9(04)  COMP VALUE ZERO.
008100     05  LS-ENTRY OCCURS 200 TIMES INDEXED BY LS-IDX.
008200         10  LS-PRODUCT-ID           PIC 9(09).
008300         10  LS-QUANTITY             PIC S9(09)   COMP-3.
008400         10  LS-EXCLUDE-STOCK-SW     PIC X(01).
008500         10  LS-CHILD-INDEX          PIC S9(04)  COMP.
008600         10  LS-BOM-FIRST-IDX        PIC S9(08)  COMP.
008700         10  LS-BOM-LAST-IDX         PIC S9(08)  COMP.
008800         10  LS-LONGEST-CHILD        PIC S9(05)V99 COMP-3.
008850         10  FILLER                  PIC X(02).
