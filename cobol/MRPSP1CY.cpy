000100
000200*****************************************************************
000300*    MRPSP1 PARAMETER PASS AREA -- MATERIAL REQUIREMENTS         *
000400*    EXPLOSION.  WS-PRODUCT-TABLE, WS-BOM-TABLE,                 *
000500*    WS-REQUIREMENTS-TABLE AND WS-EXPLODE-STACK (SEE MRPTBLCY)   *
000600*    ARE PASSED SEPARATELY ON THE SAME CALL.                     *
000700*****************************************************************
000800
000900 01  MRPSP1-PARMS.
001000     03  MRPSP1-ROOT-PRODUCT-ID  PIC 9(09)     VALUE ZEROES.
001100     03  MRPSP1-DEMAND-QUANTITY  PIC S9(09)    VALUE ZERO COMP-3.
