000100 IDENTIFICATION DIVISION.                                       00010000
000150 PROGRAM-ID.     MRPB02.                                        00015000
000160 AUTHOR.         T FARRELL.                                     00016000
000170 INSTALLATION.   COMPUWARE CORPORATION.                         00017000
000180 DATE-WRITTEN.   02/18/92.                                       00018000
000190 DATE-COMPILED.                                                  00019000
000195 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.               00019500
000300*                                                                00030000
000400*****************************************************************00040000
000500*                 MATERIAL REQUIREMENTS PLANNING (MRP)          *00050000
000600*                       COMPUWARE CORPORATION                   *00060000
000700*                                                               *00070000
000800* PROGRAM :   MRPB02                                            *00080000
000900*                                                               *00090000
001000* FUNCTION:   MRPB02 IS THE STOCK-MOVEMENT POSTING DRIVER.  IT  *00100000
001100*             READS ONE MOVEMENT REQUEST PER RECORD FROM         00110000
001200*             STOCK-MOVEMENT-FILE (FUNCTION CODE, QUANTITY OR    00120000
001300*             NEW QUANTITY, REFERENCE), LOOKS UP THE MATCHING   *00130000
001400*             PRODUCT-MASTER RECORD, CALLS MRPSP2 TO POST THE   *00140000
001500*             MOVEMENT, REWRITES PRODUCT-MASTER, APPENDS        *00150000
001600*             INVENTORY-TRANSACTION-FILE, AND LISTS ANY         *00160000
001700*             PRODUCT THAT CAME OUT BELOW ITS REORDER LEVEL ON  *00170000
001800*             A CONTROL LISTING.                                *00180000
001900*                                                               *00190000
002000* FILES   :   PRODMAST  - PRODUCT MASTER, SORTED BY PRODUCT-ID,  00200000
002100*                         REWRITTEN IN PLACE AFTER EACH POSTING  00210000
002200*             MRPMOVE   - STOCK MOVEMENT REQUESTS (INPUT ONLY -- 00220000
002300*                         NOT PART OF THE SOURCE SYSTEM; THIS    00230000
002400*                         SHOP'S OWN FEED INTO INVENTORYSERVICE) 00240000
002500*             MRPTRANS  - INVENTORY TRANSACTION FILE, APPENDED   00250000
002600*             MRPRORPT  - REORDER CONTROL LISTING                00260000
002700*                                                               *00270000
002800* CALLS    :  MRPSP2                                            00280000
002900*                                                               *00290000
003000*****************************************************************00300000
003100*             PROGRAM CHANGE LOG                                *00310000
003200*             -------------------                               *00320000
003300*                                                               *00330000
003400*  DATE       UPDATED BY            CHANGE DESCRIPTION          *00340000
003500*  --------   --------------------  --------------------------  *00350000
003600*  02/18/92   T FARRELL             INITIAL VERSION -- POSTS     00360000
003700*                                   ADD/REMOVE ONLY, NO REORDER  00370000
003800*                                   LISTING.                     00380000
003900*  09/02/93   T FARRELL             ADDED ADJUSTMENT FUNCTION    00390000
004000*                                   CODE AND THE REORDER CONTROL 00400000
004100*                                   LISTING (MRPRORPT).          00410000
004200*  06/18/97   D KOWALSKI            REFORMATTED COMMENT BANNER   00420000
004300*                                   AND CHANGE LOG TO MATCH THE  00430000
004400*                                   DEPARTMENT'S NEW STANDARD;   00440000
004500*                                   SOURCE MEMBER RENAMED TO FIT 00450000
004600*                                   THE NEW MRP- PREFIX.         00460000
004700*  02/09/99   T FARRELL             Y2K -- REVIEWED, NO 2-DIGIT  00470000
004800*                                   YEAR FIELDS IN THIS PROGRAM, 00480000
004900*                                   SIGNED OFF.  TICKET Y2K-0447.00490000
005000*  07/11/02   R WOJTOWICZ           REMOVE-STOCK REJECTS SHOW UP 00500000
005100*                                   ON THE CONTROL LISTING NOW   00510000
005200*                                   INSTEAD OF JUST FALLING ON   00520000
005300*                                   THE FLOOR.  TICKET MRP-1123. 00530000
005400*  05/06/08   T FARRELL             PRODUCT-MASTER REWRITE IS    00540000
005500*                                   SKIPPED WHEN THE POSTING WAS 00550000
005600*                                   REJECTED.  TICKET MRP-1401.  00560000
005700*****************************************************************00570000
    EJECT                                                             00580000
005900 ENVIRONMENT DIVISION.                                          00590000
006000 CONFIGURATION SECTION.                                         00600000
006100 SPECIAL-NAMES.                                                 00610000
006200     C01 IS TOP-OF-FORM.                                        00620000
006300 INPUT-OUTPUT SECTION.                                          00630000
006400 FILE-CONTROL.                                                   00640000
006500                                                                 00650000
006600     SELECT PRODUCT-MASTER-FILE   ASSIGN TO PRODMAST            00660000
006700         ORGANIZATION IS SEQUENTIAL                              00670000
006800         FILE STATUS IS WS-PRODMAST-STATUS.                     00680000
006900                                                                 00690000
007000     SELECT STOCK-MOVEMENT-FILE   ASSIGN TO MRPMOVE             00700000
007100         ORGANIZATION IS SEQUENTIAL                              00710000
007200         FILE STATUS IS WS-MRPMOVE-STATUS.                      00720000
007300                                                                 00730000
007400     SELECT INVENTORY-TRANSACTION-FILE ASSIGN TO MRPTRANS       00740000
007500         ORGANIZATION IS SEQUENTIAL                              00750000
007600         FILE STATUS IS WS-MRPTRANS-STATUS.                     00760000
007700                                                                 00770000
007800     SELECT REORDER-CONTROL-FILE  ASSIGN TO MRPRORPT            00780000
007900         ORGANIZATION IS SEQUENTIAL                              00790000
008000         FILE STATUS IS WS-MRPRORPT-STATUS.                     00800000
    EJECT                                                             00810000
008200 DATA DIVISION.                                                 00820000
008300 FILE SECTION.                                                   00830000
008400                                                                 00840000
008500 FD  PRODUCT-MASTER-FILE                                        00850000
008600     RECORD CONTAINS 148 CHARACTERS                              00860000
008700     LABEL RECORDS ARE STANDARD.                                 00870000
008800     COPY MRPPROD.                                               00880000
    EJECT                                                             00890000
009000*****************************************************************00900000
009100*    STOCK-MOVEMENT-FILE SHARES THE INVENTORY-TRANSACTION       *00910000
009200*    LAYOUT (SEE MRPTRAN) -- A MOVEMENT REQUEST AND ITS POSTED   *00920000
009300*    RECORD CARRY THE SAME FIELDS.  COPY ... REPLACING GIVES    *00930000
009400*    THIS FD ITS OWN DATA-NAMES SO THE TWO FILES DON'T COLLIDE.  *00940000
009500*****************************************************************00950000
009600 FD  STOCK-MOVEMENT-FILE                                         00960000
009700     RECORD CONTAINS 78 CHARACTERS                               00970000
009800     LABEL RECORDS ARE STANDARD.                                 00980000
009900     COPY MRPTRAN                                                00990000
009910         REPLACING ==INVENTORY-TRANSACTION-RECORD==              00991000
009920                BY ==STOCK-MOVEMENT-RECORD==                     00992000
009930                   ==TRANSACTION-PRODUCT-ID-A==                  00993000
009940                BY ==MOVEMENT-PRODUCT-ID-A==                     00994000
009950                   ==TRANSACTION-PRODUCT-ID==                    00995000
009960                BY ==MOVEMENT-PRODUCT-ID==                       00996000
009970                   ==TRANSACTION-IS-RECEIPT==                    00997000
009980                BY ==MOVEMENT-IS-RECEIPT==                       00998000
009990                   ==TRANSACTION-IS-ISSUE==                      00999000
010000                BY ==MOVEMENT-IS-ISSUE==                         01000000
010010                   ==TRANSACTION-IS-ADJUSTMENT==                 01000100
010020                BY ==MOVEMENT-IS-ADJUSTMENT==                    01000200
010030                   ==TRANSACTION-TYPE==                          01000300
010040                BY ==MOVEMENT-TYPE==                             01000400
010050                   ==TRANSACTION-QUANTITY==                      01000500
010060                BY ==MOVEMENT-QUANTITY==                         01000600
010070                   ==TRANSACTION-REFERENCE==                     01000700
010080                BY ==MOVEMENT-REFERENCE==.                       01000800
    EJECT                                                             01010000
010200 FD  INVENTORY-TRANSACTION-FILE                                  01020000
010300     RECORD CONTAINS 78 CHARACTERS                               01030000
010400     LABEL RECORDS ARE STANDARD.                                 01040000
010500     COPY MRPTRAN.                                               01050000
    EJECT                                                             01060000
010700 FD  REORDER-CONTROL-FILE                                        01070000
010800     RECORD CONTAINS 132 CHARACTERS                              01080000
010900     LABEL RECORDS ARE STANDARD.                                 01090000
011000                                                                 01100000
011100 01  RC-PRINT-LINE                PIC X(132).                    01110000
    EJECT                                                             01120000
011300 WORKING-STORAGE SECTION.                                        01130000
011400                                                                 01140000
011500 77  FILLER                   PIC X(12)  VALUE 'MRPB02  WS:'.   01150000
011600                                                                 01160000
011700 01  WS-FILE-STATUS-GRP.                                         01170000
011800     05  WS-PRODMAST-STATUS       PIC X(02)     VALUE SPACES.   01180000
011900         88  WS-PRODMAST-OK                       VALUE '00'.    01190000
012000     05  WS-MRPMOVE-STATUS        PIC X(02)     VALUE SPACES.   01200000
012100         88  WS-MRPMOVE-OK                        VALUE '00'.    01210000
012200     05  WS-MRPTRANS-STATUS       PIC X(02)     VALUE SPACES.   01220000
012300         88  WS-MRPTRANS-OK                       VALUE '00'.    01230000
012400     05  WS-MRPRORPT-STATUS       PIC X(02)     VALUE SPACES.   01240000
012500         88  WS-MRPRORPT-OK                       VALUE '00'.    01250000
012550     05  FILLER                   PIC X(02)     VALUE SPACES.   01255000
012600                                                                 01260000
012700 01  WS-SWITCHES.                                                01270000
012800     05  WS-PRODMAST-EOF-SW       PIC X         VALUE 'N'.       01280000
012900         88  PRODMAST-AT-EOF                     VALUE 'Y'.      01290000
013000     05  WS-PRODUCT-FOUND-SW      PIC X         VALUE 'N'.       01300000
013100         88  WS-PRODUCT-WAS-FOUND                VALUE 'Y'.      01310000
013150     05  FILLER                   PIC X(02)     VALUE SPACES.   01315000
013200                                                                 01320000
013300 01  WS-CURRENT-KEY.                                             01330000
013400     05  WS-CURRENT-PRODUCT-ID    PIC 9(09).                     01340000
013500     05  WS-CURRENT-PRODUCT-ID-A REDEFINES                       01350000
013600         WS-CURRENT-PRODUCT-ID    PIC X(09).                     01360000
013650     05  FILLER                   PIC X(02)     VALUE SPACES.   01365000
013700                                                                 01370000
013800 01  WS-PRODMAST-INDEX-GRP.                                      01380000
013900     05  WS-PRODMAST-TABLE-IDX    PIC S9(08)    COMP VALUE ZERO.01390000
013950     05  FILLER                   PIC X(02)     VALUE SPACES.   01395000
014000                                                                 01400000
014100*****************************************************************01410000
014200*    WHOLE PRODUCT-MASTER IS HELD IN MEMORY (NO ISAM ON THIS    *01420000
014300*    BOX) SO A POSTING CAN REWRITE THE MASTER AFTER EVERY        01430000
014400*    MOVEMENT WITHOUT RE-SORTING THE FILE.  INDEX SET BY        *01440000
014500*    P20010-FIND-PRODUCT, THEN USED TO UPDATE WS-PRODMAST-TABLE *01450000
014600*    AND DRIVE THE REWRITE PASS AT END OF RUN.                   01460000
014700*****************************************************************01470000
014800*****************************************************************01470500
014810*    MANUALLY LAID OUT TO MATCH MRPPROD FIELD-FOR-FIELD -- SEE   *01470600
014820*    MRPTBLCY'S WS-PRODUCT-TABLE FOR THE SAME HOUSE PATTERN.     *01470700
014830*****************************************************************01470800
014900 01  WS-PRODMAST-TABLE.                                          01480000
015000     05  WS-PRODMAST-TABLE-COUNT  PIC S9(08)    COMP VALUE ZERO.01490000
015100     05  MT-ENTRY OCCURS 2000 TIMES                              01500000
015200                  ASCENDING KEY IS MT-PRODUCT-ID                 01510000
015300                  INDEXED BY MT-IDX.                             01520000
015400         10  MT-PRODUCT-ID           PIC 9(09).                 01530000
015500         10  MT-PRODUCT-ID-A REDEFINES                           01540000
015600             MT-PRODUCT-ID           PIC X(09).                  01550000
015700         10  MT-PRODUCT-CODE         PIC X(20).                  01560000
015800         10  MT-PRODUCT-NAME         PIC X(40).                  01570000
015900         10  MT-PRODUCT-UNIT-OF-MEASURE                          01580000
016000                                     PIC X(10).                  01590000
016100         10  MT-PRODUCT-UNIT-COST    PIC S9(11)V99 COMP-3.       01600000
016200         10  MT-PRODUCT-STOCK-QUANTITY                           01610000
016300                                     PIC S9(07)    COMP-3.       01620000
016400         10  MT-PRODUCT-REORDER-LEVEL                            01630000
016500                                     PIC S9(07)    COMP-3.       01640000
016600         10  MT-PRODUCT-ORDER-LEAD-TIME                          01650000
016700                                     PIC S9(05)V99 COMP-3.       01660000
016800         10  MT-PRODUCT-ITEM-LEAD-TIME                           01670000
016900                                     PIC S9(05)V99 COMP-3.       01680000
017000         10  MT-PRODUCT-IS-ASSEMBLY-SW                           01690000
017100                                     PIC X(01).                  01700000
017200         10  MT-PRODUCT-NON-PURCHASE-SW                          01710000
017300                                     PIC X(01).                  01720000
017400         10  MT-PRODUCT-CREATED-DATE PIC 9(08).                  01730000
017500         10  MT-PRODUCT-LAST-MAINT-DATE                          01740000
017600                                     PIC 9(08).                  01750000
017700         10  MT-PRODUCT-LAST-MAINT-USERID                        01760000
017800                                     PIC X(08).                  01770000
017850         10  FILLER                  PIC X(20).                  01785000
017900                                                                 01790000
018000 01  WS-MOVEMENT-COUNTS.                                         01800000
018100     05  WS-MOVEMENTS-READ        PIC S9(07)    COMP VALUE ZERO.01810000
018200     05  WS-MOVEMENTS-POSTED      PIC S9(07)    COMP VALUE ZERO.01820000
018300     05  WS-MOVEMENTS-REJECTED    PIC S9(07)    COMP VALUE ZERO.01830000
018400     05  WS-MOVEMENTS-BELOW-REORDER                              01840000
018500                                  PIC S9(07)    COMP VALUE ZERO.01850000
018600     05  FILLER                   PIC X(02)     VALUE SPACES.   01860000
018700*                                                                01870000
018800*    SNAP-DUMP VIEW OF THE RUN COUNTS FOR THE OPERATOR CONSOLE  *01880000
018900*    LISTING WHEN MRPB02 ABENDS PARTWAY THROUGH THE POSTING RUN  01890000
019000 01  WS-MOVEMENT-COUNTS-D REDEFINES WS-MOVEMENT-COUNTS.          01900000
019100     05  WMCD-READ                PIC S9(07)    DISPLAY.        01910000
019200     05  WMCD-POSTED              PIC S9(07)    DISPLAY.        01920000
019300     05  WMCD-REJECTED            PIC S9(07)    DISPLAY.        01930000
019400     05  WMCD-BELOW-REORDER       PIC S9(07)    DISPLAY.        01940000
019500     05  FILLER                   PIC X(02)     VALUE SPACES.   01950000
    EJECT                                                             01640000
019600*****************************************************************01960000
019700*    REORDER CONTROL LISTING LINES                               01970000
019800*****************************************************************01980000
019900 01  WS-RC-HEADING-LINE.                                         01990000
020000     05  FILLER                   PIC X(02)     VALUE SPACES.   02000000
020100     05  FILLER                   PIC X(20)     VALUE            02010000
020200         'PRODUCT-ID'.                                           02020000
020300     05  FILLER                   PIC X(14)     VALUE            02030000
020400         'FUNCTION'.                                             02040000
020500     05  FILLER                   PIC X(14)     VALUE            02050000
020600         'POSTED'.                                               02060000
020700     05  FILLER                   PIC X(14)     VALUE            02070000
020800         'NEW-ON-HAND'.                                          02080000
020900     05  FILLER                   PIC X(20)     VALUE            02090000
021000         'BELOW-REORDER'.                                        02100000
021100     05  FILLER                   PIC X(48)     VALUE SPACES.   02110000
021200                                                                 02120000
021300 01  WS-RC-DETAIL-LINE.                                          02130000
021400     05  FILLER                   PIC X(02)     VALUE SPACES.   02140000
021500     05  RC-PRODUCT-ID            PIC 9(09).                     02150000
021600     05  FILLER                   PIC X(13)     VALUE SPACES.   02160000
021700     05  RC-FUNCTION              PIC X(10).                     02170000
021800     05  FILLER                   PIC X(04)     VALUE SPACES.   02180000
021900     05  RC-POSTED                PIC X(10).                     02190000
022000     05  FILLER                   PIC X(04)     VALUE SPACES.   02200000
022100     05  RC-NEW-ON-HAND           PIC ZZZ,ZZZ,ZZ9-.              02210000
022200     05  FILLER                   PIC X(07)     VALUE SPACES.   02220000
022300     05  RC-BELOW-REORDER         PIC X(13).                     02230000
022400     05  FILLER                   PIC X(48)     VALUE SPACES.   02240000
022500                                                                 02250000
022600 01  WS-RC-TOTAL-LINE.                                           02260000
022700     05  FILLER                   PIC X(02)     VALUE SPACES.   02270000
022800     05  FILLER                   PIC X(20)     VALUE            02280000
022900         'MOVEMENTS READ'.                                       02290000
023000     05  RT-MOVEMENTS-READ        PIC ZZ,ZZ9.                     02300000
023100     05  FILLER                   PIC X(04)     VALUE SPACES.   02310000
023200     05  FILLER                   PIC X(18)     VALUE            02320000
023300         'MOVEMENTS POSTED'.                                     02330000
023400     05  RT-MOVEMENTS-POSTED      PIC ZZ,ZZ9.                     02340000
023500     05  FILLER                   PIC X(04)     VALUE SPACES.   02350000
023600     05  FILLER                   PIC X(20)     VALUE            02360000
023700         'MOVEMENTS REJECTED'.                                   02370000
023800     05  RT-MOVEMENTS-REJECTED    PIC ZZ,ZZ9.                     02380000
023900     05  FILLER                   PIC X(46)     VALUE SPACES.   02390000
    EJECT                                                             02090000
024000     COPY MRPSP2CY.                                              02400000
    EJECT                                                             02110000
024100     COPY MRPERRWS.                                              02410000
    EJECT                                                             02130000
024200*****************************************************************02420000
024300*    P R O C E D U R E    D I V I S I O N                       *02430000
024400*****************************************************************02440000
024500                                                                 02450000
024600 PROCEDURE DIVISION.                                             02460000
024700                                                                 02470000
024800 P00000-MAINLINE.                                                02480000
024900                                                                 02490000
025000     PERFORM P05000-INITIALIZE THRU P05000-EXIT.                02500000
025100     PERFORM P10000-LOAD-PRODMAST THRU P10000-EXIT.              02510000
025200     PERFORM P20000-POST-MOVEMENTS THRU P20000-EXIT.             02520000
025300     PERFORM P30000-REWRITE-PRODMAST THRU P30000-EXIT.           02530000
025400     PERFORM P40000-WRITE-TOTALS THRU P40000-EXIT.               02540000
025500     PERFORM P90000-TERMINATE THRU P90000-EXIT.                  02550000
025600                                                                 02560000
025700     STOP RUN.                                                   02570000
    EJECT                                                             02300000
025800 P05000-INITIALIZE.                                              02580000
025900                                                                 02590000
026000     OPEN INPUT PRODUCT-MASTER-FILE.                             02600000
026100     IF NOT WS-PRODMAST-OK                                       02610000
026200         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02620000
026300                                                                 02630000
026400     OPEN INPUT STOCK-MOVEMENT-FILE.                             02640000
026500     IF NOT WS-MRPMOVE-OK                                        02650000
026600         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02660000
026700                                                                 02670000
026800     OPEN EXTEND INVENTORY-TRANSACTION-FILE.                     02680000
026900     IF NOT WS-MRPTRANS-OK                                       02690000
027000         OPEN OUTPUT INVENTORY-TRANSACTION-FILE                  02700000
027100         IF NOT WS-MRPTRANS-OK                                   02710000
027200             PERFORM P95000-FILE-ERROR THRU P95000-EXIT.         02720000
027300                                                                 02730000
027400     OPEN OUTPUT REORDER-CONTROL-FILE.                           02740000
027500     IF NOT WS-MRPRORPT-OK                                       02750000
027600         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             02760000
027700                                                                 02770000
027800     WRITE RC-PRINT-LINE FROM WS-RC-HEADING-LINE.                02780000
027900                                                                 02790000
028000 P05000-EXIT.                                                    02800000
028100     EXIT.                                                       02810000
    EJECT                                                             02550000
028200 P10000-LOAD-PRODMAST.                                           02820000
028300*                                                                02830000
028400*    LOAD THE WHOLE PRODUCT MASTER INTO MEMORY, SORTED BY        02840000
028500*    PRODUCT-ID, SO POSTINGS CAN BE APPLIED AND THE FILE         02850000
028600*    REWRITTEN IN ONE PASS AT THE END.                           02860000
028700*                                                                02870000
028800     MOVE ZERO                  TO WS-PRODMAST-TABLE-COUNT.      02880000
028900                                                                 02890000
029000 P10010-READ-PRODMAST.                                           02900000
029100                                                                 02910000
029200     READ PRODUCT-MASTER-FILE                                    02920000
029300         AT END                                                  02930000
029400         GO TO P10000-EXIT.                                      02940000
029500                                                                 02950000
029600     IF WS-PRODMAST-TABLE-COUNT NOT < 2000                       02960000
029700         MOVE 'MRPB02' TO WMTE-PROGRAM-ID                        02970000
029800         MOVE 'P10010' TO WMTE-PARAGRAPH                        02980000
029900         MOVE 'PRODMAST' TO WMTE-TABLE-ID                        02990000
030000         MOVE 2000     TO WMTE-OCCURS-MAX                       03000000
030100         DISPLAY WS-MRP-ERROR-AREA                               03010000
030200         DISPLAY WS-MRP-TABLE-ERROR-01                          03020000
030300         DISPLAY WS-MRP-TABLE-ERROR-02                          03030000
030400         MOVE 16       TO RETURN-CODE                            03040000
030500         STOP RUN.                                                03050000
030600                                                                 03060000
030700     ADD 1                      TO WS-PRODMAST-TABLE-COUNT.      03070000
030800     SET MT-IDX                 TO WS-PRODMAST-TABLE-COUNT.      03080000
030900     MOVE PRODUCT-MASTER-RECORD TO MT-ENTRY (MT-IDX).            03090000
031000                                                                 03100000
031100     GO TO P10010-READ-PRODMAST.                                 03110000
031200                                                                 03120000
031300 P10000-EXIT.                                                    03130000
031400     EXIT.                                                       03140000
    EJECT                                                             02910000
031500 P20000-POST-MOVEMENTS.                                          03150000
031600                                                                 03160000
031700     READ STOCK-MOVEMENT-FILE                                    03170000
031800         AT END                                                  03180000
031900         MOVE 'Y'               TO WS-PRODMAST-EOF-SW            03190000
032000         GO TO P20000-EXIT.                                      03200000
032100                                                                 03210000
032200     PERFORM P20010-POST-ONE-MOVEMENT THRU P20010-EXIT.          03220000
032300                                                                 03230000
032400     GO TO P20000-POST-MOVEMENTS.                                03240000
032500                                                                 03250000
032600 P20000-EXIT.                                                    03260000
032700     EXIT.                                                       03270000
    EJECT                                                             03050000
032800 P20010-POST-ONE-MOVEMENT.                                       03280000
032900                                                                 03290000
033000     ADD 1                      TO WS-MOVEMENTS-READ.            03300000
033100                                                                 03310000
033200     MOVE MOVEMENT-PRODUCT-ID   TO WS-CURRENT-PRODUCT-ID.        03320000
033300     PERFORM P20020-FIND-PRODUCT THRU P20020-EXIT.               03330000
033400                                                                 03340000
033500     IF NOT WS-PRODUCT-WAS-FOUND                                 03350000
033600         DISPLAY 'MRPB02 - PRODUCT NOT ON FILE - ' WS-CURRENT    03360000
033700-            -PRODUCT-ID-A                                       03370000
033800         ADD 1                  TO WS-MOVEMENTS-REJECTED        03380000
033900         GO TO P20010-EXIT.                                      03390000
034000                                                                 03400000
034100     IF MOVEMENT-IS-RECEIPT                                      03410000
034200         MOVE 'A'               TO MRPSP2-FUNCTION-CODE          03420000
034300     ELSE                                                        03430000
034400     IF MOVEMENT-IS-ISSUE                                        03440000
034500         MOVE 'R'               TO MRPSP2-FUNCTION-CODE          03450000
034600     ELSE                                                        03460000
034700         MOVE 'J'               TO MRPSP2-FUNCTION-CODE.         03470000
034800                                                                 03480000
034900     MOVE MOVEMENT-QUANTITY     TO MRPSP2-QUANTITY.              03490000
035000     MOVE MOVEMENT-REFERENCE    TO MRPSP2-REFERENCE.             03500000
035100                                                                 03510000
035200     CALL 'MRPSP2'              USING MRPSP2-PARMS               03520000
035300                                      MT-ENTRY                   03530000
035400                                      (WS-PRODMAST-TABLE-IDX)    03540000
035500                                      INVENTORY-TRANSACTION-RECORD03550000
035600                                      .                          03560000
035700                                                                 03570000
035800     MOVE MOVEMENT-PRODUCT-ID   TO RC-PRODUCT-ID.                03580000
035900     MOVE MRPSP2-FUNCTION-CODE  TO RC-FUNCTION.                  03590000
036000                                                                 03600000
036100     IF MRPSP2-WAS-POSTED                                        03610000
036200         ADD 1                  TO WS-MOVEMENTS-POSTED          03620000
036300         MOVE 'YES'             TO RC-POSTED                     03630000
036400         MOVE MT-PRODUCT-STOCK-QUANTITY (WS-PRODMAST-TABLE-IDX)  03640000
036500                                TO RC-NEW-ON-HAND                03650000
036600         WRITE INVENTORY-TRANSACTION-RECORD                     03660000
036700     ELSE                                                        03670000
036800         ADD 1                  TO WS-MOVEMENTS-REJECTED        03680000
036900         MOVE 'NO - REJECTED'   TO RC-POSTED                     03690000
037000         MOVE MT-PRODUCT-STOCK-QUANTITY (WS-PRODMAST-TABLE-IDX)  03700000
037100                                TO RC-NEW-ON-HAND.               03710000
037200                                                                 03720000
037300     IF MRPSP2-IS-BELOW-REORDER                                  03730000
037400         MOVE 'YES'             TO RC-BELOW-REORDER              03740000
037500         ADD 1                  TO WS-MOVEMENTS-BELOW-REORDER    03750000
037600     ELSE                                                        03760000
037700         MOVE SPACES            TO RC-BELOW-REORDER.             03770000
037800                                                                 03780000
037900     WRITE RC-PRINT-LINE FROM WS-RC-DETAIL-LINE.                 03790000
038000                                                                 03800000
038100 P20010-EXIT.                                                    03810000
038200     EXIT.                                                       03820000
    EJECT                                                             03620000
038300 P20020-FIND-PRODUCT.                                            03830000
038400*                                                                03840000
038500*    WS-PRODMAST-TABLE IS SORTED BY PRODUCT-ID (SAME ORDER AS    03850000
038600*    THE INPUT FILE), SO A SEARCH ALL WORKS HERE TOO.            03860000
038700*                                                                03870000
038800     MOVE 'N'                   TO WS-PRODUCT-FOUND-SW.         03880000
038900     SET WS-PRODMAST-TABLE-IDX  TO ZERO.                         03890000
039000                                                                 03900000
039100     SEARCH ALL MT-ENTRY                                        03910000
039200         AT END                                                  03920000
039300             MOVE 'N'           TO WS-PRODUCT-FOUND-SW          03930000
039400         WHEN MT-PRODUCT-ID (MT-IDX) = WS-CURRENT-PRODUCT-ID    03940000
039500             MOVE 'Y'           TO WS-PRODUCT-FOUND-SW          03950000
039600             SET WS-PRODMAST-TABLE-IDX TO MT-IDX.                03960000
039700                                                                 03970000
039800 P20020-EXIT.                                                    03980000
039900     EXIT.                                                       03990000
    EJECT                                                             03800000
040000 P30000-REWRITE-PRODMAST.                                        04000000
040100*                                                                04010000
040200*    THIS BOX HAS NO ISAM, SO THE REWRITE PASS CLOSES AND        04020000
040300*    RE-OPENS PRODUCT-MASTER-FILE OUTPUT AND WRITES THE WHOLE    04030000
040400*    IN-MEMORY TABLE BACK OUT, PRODUCT-ID ORDER PRESERVED.       04040000
040500*                                                                04050000
040600     CLOSE PRODUCT-MASTER-FILE.                                  04060000
040700     OPEN OUTPUT PRODUCT-MASTER-FILE.                            04070000
040800     IF NOT WS-PRODMAST-OK                                       04080000
040900         PERFORM P95000-FILE-ERROR THRU P95000-EXIT.             04090000
041000                                                                 04100000
041100     IF WS-PRODMAST-TABLE-COUNT = ZERO                           04110000
041200         GO TO P30000-EXIT.                                      04120000
041300                                                                 04130000
041400     PERFORM P30010-REWRITE-ONE THRU P30010-EXIT                 04140000
041500         VARYING MT-IDX FROM 1 BY 1                              04150000
041600         UNTIL MT-IDX > WS-PRODMAST-TABLE-COUNT.                 04160000
041700                                                                 04170000
041800 P30000-EXIT.                                                    04180000
041900     EXIT.                                                       04190000
    EJECT                                                             04010000
042000 P30010-REWRITE-ONE.                                             04200000
042100                                                                 04210000
042200     MOVE MT-ENTRY (MT-IDX)     TO PRODUCT-MASTER-RECORD.        04220000
042300     WRITE PRODUCT-MASTER-RECORD.                                04230000
042400                                                                 04240000
042500 P30010-EXIT.                                                    04250000
042600     EXIT.                                                       04260000
    EJECT                                                             04100000
042700 P40000-WRITE-TOTALS.                                            04270000
042800                                                                 04280000
042900     MOVE WS-MOVEMENTS-READ     TO RT-MOVEMENTS-READ.            04290000
043000     MOVE WS-MOVEMENTS-POSTED   TO RT-MOVEMENTS-POSTED.          04300000
043100     MOVE WS-MOVEMENTS-REJECTED TO RT-MOVEMENTS-REJECTED.        04310000
043200                                                                 04320000
043300     WRITE RC-PRINT-LINE FROM WS-RC-TOTAL-LINE.                  04330000
043400                                                                 04340000
043500 P40000-EXIT.                                                    04350000
043600     EXIT.                                                       04360000
    EJECT                                                             04210000
043700 P90000-TERMINATE.                                               04370000
043800                                                                 04380000
043900     CLOSE PRODUCT-MASTER-FILE.                                  04390000
044000     CLOSE STOCK-MOVEMENT-FILE.                                  04400000
044100     CLOSE INVENTORY-TRANSACTION-FILE.                           04410000
044200     CLOSE REORDER-CONTROL-FILE.                                 04420000
044300                                                                 04430000
044400 P90000-EXIT.                                                    04440000
044500     EXIT.                                                       04450000
    EJECT                                                             04310000
044600 P95000-FILE-ERROR.                                              04460000
044700                                                                 04470000
044800     MOVE 'MRPB02'              TO WMFE-PROGRAM-ID.              04480000
044900     MOVE 'P05000'              TO WMFE-PARAGRAPH.               04490000
045000     DISPLAY WS-MRP-ERROR-AREA.                                  04500000
045100     DISPLAY WS-MRP-FILE-ERROR-01.                               04510000
045200     DISPLAY WS-MRP-FILE-ERROR-02.                               04520000
045300     MOVE 16                    TO RETURN-CODE.                  04530000
045400     STOP RUN.                                                    04540000
045500                                                                 04550000
045600 P95000-EXIT.                                                    04560000
045700     EXIT.                                                       04570000
