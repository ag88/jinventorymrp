000100 IDENTIFICATION DIVISION.                                       00010000
000150 PROGRAM-ID.     MRPS02.                                        00015000
000160 AUTHOR.         R WOJTOWICZ.                                   00016000
000170 INSTALLATION.   COMPUWARE CORPORATION.                         00017000
000180 DATE-WRITTEN.   05/02/91.                                       00018000
000190 DATE-COMPILED.                                                  00019000
000195 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.               00019500
000300*                                                                00030000
000400*****************************************************************00040000
000500*                 MATERIAL REQUIREMENTS PLANNING (MRP)          *00050000
000600*                       COMPUWARE CORPORATION                   *00060000
000700*                                                               *00070000
000800* PROGRAM :   MRPS02                                            *00080000
000900*                                                               *00090000
001000* FUNCTION:   MRPS02 COMPUTES THE BOM-WIDE LEAD TIME FOR A      *00100000
001100*             PRODUCT/QUANTITY -- ITS OWN LEAD TIME (VIA A      *00110000
001200*             CALL TO MRPS01) PLUS THE SINGLE LONGEST LEAD TIME *00120000
001300*             AMONG ITS BOM CHILDREN, COMPUTED THE SAME WAY,    *00130000
001400*             RECURSIVELY.  THIS COMPILER HAS NO RECURSIVE      *00140000
001500*             PROGRAM-ID SO THE DESCENT IS SIMULATED WITH A     *00150000
001600*             PUSHDOWN STACK (WS-LEADTIME-STACK) WALKED IN      *00160000
001700*             POST ORDER -- A FRAME IS NOT RESOLVED UNTIL ALL   *00170000
001800*             OF ITS CHILDREN HAVE BEEN RESOLVED AND FOLDED     *00180000
001900*             INTO ITS LONGEST-CHILD FIGURE.  ONCE THE LEAD     *00200000
002000*             TIME IS KNOWN, IT IS ROUNDED TO A WHOLE NUMBER OF *00210000
002100*             DAYS AND ADDED TO THE SUPPLIED ORDER DATE TO      *00220000
002200*             YIELD THE EXPECTED DELIVERY DATE.  THE PRODUCT    *00230000
002300*             AND BOM TABLES MUST ALREADY BE LOADED BEFORE THIS *00240000
002400*             ROUTINE IS CALLED.                                *00250000
002500*                                                               *00260000
002600* FILES   :   NONE (WORKS ENTIRELY AGAINST IN-MEMORY TABLES)    *00270000
002700*                                                               *00280000
002800* CALLED BY:  MRPB01                                            *00290000
002900* CALLS    :  MRPS01                                            *00300000
003000*                                                               *00310000
003100*****************************************************************00320000
003200*             PROGRAM CHANGE LOG                                *00330000
003300*             -------------------                               *00340000
003400*                                                               *00350000
003500*  DATE       UPDATED BY            CHANGE DESCRIPTION          *00360000
003600*  --------   --------------------  --------------------------  *00370000
003700*  05/02/91   R WOJTOWICZ           INITIAL VERSION -- SPLIT     00380000
003800*                                   OFF OF MRPS01 SO THE PO      00390000
003900*                                   DELIVERY-DATE CALC HAS ITS   00400000
004000*                                   OWN ENTRY POINT.             00410000
004100*  09/02/93   T FARRELL             DATE-ADD LOGIC REWRITTEN     00420000
004200*                                   AS A DAY-AT-A-TIME LOOP      00430000
004300*                                   RATHER THAN THE OLD JULIAN   00440000
004400*                                   TABLE LOOKUP, SINCE LEAD     00450000
004500*                                   TIMES ON ORDERS PROCESSED BY 00460000
004600*                                   THIS JOB RARELY EXCEED A     00470000
004700*                                   FEW MONTHS.                 *00480000
004800*  11/30/95   R WOJTOWICZ           LONGEST-CHILD LOGIC ADDED -- 00490000
004900*                                   WAS PREVIOUSLY SUMMING ALL   00500000
005000*                                   CHILDREN, WHICH OVERSTATED   00510000
005100*                                   LEAD TIME ON WIDE BOMS.      00520000
005200*                                   TICKET MRP-0388.             00530000
005300*  06/18/97   D KOWALSKI            REFORMATTED COMMENT BANNER   00540000
005400*                                   AND CHANGE LOG TO MATCH THE  00550000
005500*                                   DEPARTMENT'S NEW STANDARD.   00560000
005600*  02/09/99   T FARRELL             Y2K -- LEAP-YEAR TEST        00570000
005700*                                   REWRITTEN TO THE FULL        00580000
005800*                                   4-100-400 RULE (WAS A        00590000
005900*                                   MOD-4-ONLY TEST).  2000 IS   00600000
006000*                                   A LEAP YEAR UNDER BOTH, BUT  00610000
006100*                                   2100 IS NOT.  TICKET         00620000
006200*                                   Y2K-0447.                    00630000
006300*  04/23/03   R WOJTOWICZ           RAISED WS-LEADTIME-STACK     00640000
006400*                                   OCCURS TO 200 -- A DEEPLY    00650000
006500*                                   NESTED SUB-ASSEMBLY BOM WAS  00660000
006600*                                   ABENDING THE RUN.  TICKET    00670000
006700*                                   MRP-1077.                    00680000
006800*  05/06/08   T FARRELL             EXPECTED-DELIVERY-DATE IS    00690000
006900*                                   NOW ROUNDED (NOT TRUNCATED)  00700000
007000*                                   BEFORE THE DAYS ARE ADDED,   00710000
007100*                                   PER MRP STEERING COMMITTEE   00720000
007200*                                   REVIEW.  TICKET MRP-1401.    00730000
007300*****************************************************************00740000
    EJECT                                                             00750000
007500 ENVIRONMENT DIVISION.                                          00760000
007600 CONFIGURATION SECTION.                                         00770000
007700 SPECIAL-NAMES.                                                 00780000
007800     C01 IS TOP-OF-FORM.                                        00790000
007900 INPUT-OUTPUT SECTION.                                          00800000
    EJECT                                                             00810000
008100 DATA DIVISION.                                                 00820000
008200 WORKING-STORAGE SECTION.                                       00830000
008300                                                                 00840000
008400 77  FILLER                   PIC X(12)  VALUE 'MRPS02  WS:'.   00850000
008500                                                                 00860000
008600 01  WS-SWITCHES.                                                00870000
008700     05  WS-PRODUCT-FOUND-SW  PIC X       VALUE 'N'.            00880000
008800         88  WS-PRODUCT-WAS-FOUND         VALUE 'Y'.            00890000
008850     05  FILLER               PIC X(02)   VALUE SPACES.         00895000
008900                                                                 00900000
009000 01  WS-CURRENT-KEY.                                             00910000
009100     05  WS-CURRENT-PRODUCT-ID    PIC 9(09).                    00920000
009200     05  WS-CURRENT-PRODUCT-ID-A REDEFINES                      00930000
009300         WS-CURRENT-PRODUCT-ID    PIC X(09).                    00940000
009350     05  FILLER                   PIC X(02)   VALUE SPACES.     00945000
009400                                                                 00950000
009500 01  WS-BOM-RANGE.                                               00960000
009600     05  WS-RANGE-FIRST-IDX       PIC S9(08)    COMP.           00970000
009700     05  WS-RANGE-LAST-IDX        PIC S9(08)    COMP.           00980000
009800     05  WS-PARENT-STACK-IDX      PIC S9(04)    COMP.           00990000
009850     05  FILLER                   PIC X(02)   VALUE SPACES.     00995000
009900                                                                 01000000
010000 01  WS-QUANTITY-FIELDS.                                         01010000
010100     05  WS-CHILD-QUANTITY        PIC S9(09)    COMP-3 VALUE ZERO.01020000
010150     05  FILLER                   PIC X(02)   VALUE SPACES.     01025000
010200                                                                 01030000
010300 01  WS-LEADTIME-FIELDS.                                         01040000
010400     05  WS-OWN-LEAD-TIME         PIC S9(05)V99 COMP-3 VALUE ZERO.01050000
010500     05  WS-FRAME-TOTAL           PIC S9(05)V99 COMP-3 VALUE ZERO.01060000
010600     05  WS-FINAL-LEAD-TIME       PIC S9(05)V99 COMP-3 VALUE ZERO.01070000
010650     05  FILLER                   PIC X(02)   VALUE SPACES.     01075000
    EJECT                                                             01080000
010800*****************************************************************01090000
010900*    DATE-ADD WORK AREA -- CALENDAR ARITHMETIC DONE ONE DAY AT  *01100000
011000*    A TIME, IN THE MANNER OF THE OLD JULIAN-DATE ROUTINE THIS   *01110000
011100*    SHOP USED TO KEEP, BUT WITHOUT ITS TABLE, SINCE THIS JOB    *01120000
011200*    NEVER ADDS MORE THAN A FEW HUNDRED DAYS.                   *01130000
011300*****************************************************************01140000
011400 01  WS-WORK-DATE.                                               01150000
011500     05  WS-WORK-CCYY             PIC 9(04).                     01160000
011600     05  WS-WORK-MM               PIC 9(02).                     01170000
011700     05  WS-WORK-DD               PIC 9(02).                     01180000
011800 01  WS-WORK-DATE-8 REDEFINES WS-WORK-DATE                       01190000
011900                              PIC 9(08).                         01200000
012000                                                                 01210000
012100 01  WS-DAY-COUNTER               PIC S9(05)    COMP VALUE ZERO. 01220000
012200                                                                 01230000
012300 01  WS-LEAP-YEAR-TEST.                                          01240000
012400     05  WS-DIV-QUOTIENT          PIC S9(08)    COMP.           01250000
012500     05  WS-DIV-REM-4             PIC S9(04)    COMP.           01260000
012600     05  WS-DIV-REM-100           PIC S9(04)    COMP.           01270000
012700     05  WS-DIV-REM-400           PIC S9(04)    COMP.           01280000
012750     05  FILLER                   PIC X(02)   VALUE SPACES.     01285000
012800                                                                 01290000
012900*****************************************************************01300000
013000*    MONTH-LENGTH TABLE -- LOADED FROM LITERALS, FEBRUARY IS    *01310000
013100*    RE-STAMPED EACH TIME THE WORKING YEAR CROSSES A LEAP-YEAR  *01320000
013200*    BOUNDARY (SEE S90020-LEAP-CHECK).                          *01330000
013300*****************************************************************01340000
013400 01  WS-MONTH-LEN-LITERALS.                                      01350000
013500     05  FILLER                   PIC 9(02)     VALUE 31.       01360000
013600     05  FILLER                   PIC 9(02)     VALUE 28.       01370000
013700     05  FILLER                   PIC 9(02)     VALUE 31.       01380000
013800     05  FILLER                   PIC 9(02)     VALUE 30.       01390000
013900     05  FILLER                   PIC 9(02)     VALUE 31.       01400000
014000     05  FILLER                   PIC 9(02)     VALUE 30.       01410000
014100     05  FILLER                   PIC 9(02)     VALUE 31.       01420000
014200     05  FILLER                   PIC 9(02)     VALUE 31.       01430000
014300     05  FILLER                   PIC 9(02)     VALUE 30.       01440000
014400     05  FILLER                   PIC 9(02)     VALUE 31.       01450000
014500     05  FILLER                   PIC 9(02)     VALUE 30.       01460000
014600     05  FILLER                   PIC 9(02)     VALUE 31.       01470000
014700 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-LITERALS.        01480000
014800     05  WS-MONTH-LEN             PIC 9(02)     OCCURS 12 TIMES.01490000
    EJECT                                                             01500000
015000     COPY MRPS01CY.                                              01510000
    EJECT                                                             01520000
015200     COPY MRPERRWS.                                              01530000
    EJECT                                                             01540000
015400*****************************************************************01550000
015500*    L I N K A G E     S E C T I O N                            *01560000
015600*****************************************************************01570000
015700                                                                 01580000
015800 LINKAGE SECTION.                                                01590000
015900                                                                 01600000
016000     COPY MRPS02CY.                                              01610000
    EJECT                                                             01620000
016200     COPY MRPTBLCY.                                              01630000
    EJECT                                                             01640000
016400*****************************************************************01650000
016500*    P R O C E D U R E    D I V I S I O N                       *01660000
016600*****************************************************************01670000
016700                                                                 01680000
016800 PROCEDURE DIVISION USING MRPS02-PARMS                          01690000
016900                          WS-PRODUCT-TABLE                       01700000
017000                          WS-BOM-TABLE                           01705000
017050                          WS-LEADTIME-STACK.                     01710000
017100                                                                 01720000
017200 P00000-MAINLINE.                                                01730000
017300                                                                 01740000
017400     MOVE ZERO                  TO MRPS02-LEAD-TIME-DAYS.       01750000
017500     MOVE ZERO                  TO MRPS02-LEAD-TIME-WHOLE-DAYS. 01760000
017600     MOVE ZERO                  TO MRPS02-EXPECTED-DELIVERY-DATE.01770000
017700     MOVE ZERO                  TO WS-LEADTIME-STACK-TOP.       01780000
017800                                                                 01790000
017900     PERFORM S10000-LT-STACK THRU S10000-EXIT.                  01800000
018000*                                                                01810000
018100*    RULE 8 -- PO LEAD TIME IS ROUNDED (HALF-UP) TO A WHOLE      01820000
018200*    NUMBER OF DAYS BEFORE THE DAYS ARE ADDED TO THE ORDER DATE. 01830000
018300*                                                                01840000
018400     MOVE WS-FINAL-LEAD-TIME    TO MRPS02-LEAD-TIME-DAYS.       01850000
018500     COMPUTE MRPS02-LEAD-TIME-WHOLE-DAYS ROUNDED =              01860000
018600         WS-FINAL-LEAD-TIME.                                     01870000
018700                                                                 01880000
018800     PERFORM S90000-DATE-ADD THRU S90000-EXIT.                  01890000
018900                                                                 01900000
019000     GOBACK.                                                     01910000
    EJECT                                                             01920000
019200 S10000-LT-STACK.                                                01930000
019300*                                                                01940000
019400*    SEED THE STACK WITH THE TOP-LEVEL REQUEST.  LS-CHILD-INDEX  01950000
019500*    OF -1 MEANS "NOT YET INITIALIZED" -- SET ON FIRST VISIT.    01960000
019600*                                                                01970000
019700     ADD 1                      TO WS-LEADTIME-STACK-TOP.       01980000
019800     MOVE MRPS02-PRODUCT-ID     TO LS-PRODUCT-ID (WS-LEADTIME-STACK-TOP)01990000
019900     MOVE MRPS02-QUANTITY       TO LS-QUANTITY (WS-LEADTIME-STACK-TOP)02000000
020000     MOVE MRPS02-EXCLUDE-STOCK-SW TO LS-EXCLUDE-STOCK-SW (WS-LEADTIME-STACK-TOP)02010000
020100     MOVE -1                    TO LS-CHILD-INDEX (WS-LEADTIME-STACK-TOP)02020000
020200     MOVE ZERO                  TO LS-LONGEST-CHILD (WS-LEADTIME-STACK-TOP)02030000
020300                                                                 02040000
020400     PERFORM S11000-VISIT-FRAME THRU S11000-EXIT                02050000
020500         UNTIL WS-LEADTIME-STACK-TOP = ZERO.                    02060000
020600                                                                 02070000
020700 S10000-EXIT.                                                    02080000
020800     EXIT.                                                       02090000
    EJECT                                                             02100000
021000 S11000-VISIT-FRAME.                                             02110000
021100                                                                 02120000
021200     IF LS-CHILD-INDEX (WS-LEADTIME-STACK-TOP) = -1              02130000
021300         PERFORM S12000-INIT-FRAME THRU S12000-EXIT.            02140000
021400                                                                 02150000
021500     IF LS-CHILD-INDEX (WS-LEADTIME-STACK-TOP) NOT >             02160000
021600                        LS-BOM-LAST-IDX (WS-LEADTIME-STACK-TOP) 02170000
021700         PERFORM S13000-DESCEND THRU S13000-EXIT                02180000
021800     ELSE                                                        02190000
021900         PERFORM S14000-RESOLVE-FRAME THRU S14000-EXIT.          02200000
022000                                                                 02210000
022100 S11000-EXIT.                                                    02220000
022200     EXIT.                                                       02230000
    EJECT                                                             02240000
022500 S12000-INIT-FRAME.                                              02250000
022600*                                                                02260000
022700*    FIRST VISIT TO THIS FRAME -- LOOK THE PRODUCT UP AND, IF   *02270000
022800*    IT IS AN ASSEMBLY, LOCATE ITS CONTIGUOUS BOM RANGE.        *02280000
022900*                                                                02290000
023000     MOVE LS-PRODUCT-ID (WS-LEADTIME-STACK-TOP) TO               02300000
023100                                WS-CURRENT-PRODUCT-ID.           02310000
023200     MOVE 'N'                   TO WS-PRODUCT-FOUND-SW.         02320000
023300     SEARCH ALL PT-ENTRY                                        02330000
023400         AT END                                                  02340000
023500             MOVE 'N'           TO WS-PRODUCT-FOUND-SW          02350000
023600         WHEN PT-PRODUCT-ID (PT-IDX) = WS-CURRENT-PRODUCT-ID    02360000
023700             MOVE 'Y'           TO WS-PRODUCT-FOUND-SW.         02370000
023800*                                                                02380000
023900*    DEFAULT TO "NO CHILDREN" -- BOM-LAST-IDX < BOM-FIRST-IDX    02390000
024000*    MAKES THE DESCEND TEST IN S11000 FAIL IMMEDIATELY.         *02400000
024100*                                                                02410000
024200     MOVE 1                     TO LS-BOM-FIRST-IDX (WS-LEADTIME-STACK-TOP)02420000
024300     MOVE 0                     TO LS-BOM-LAST-IDX (WS-LEADTIME-STACK-TOP)02430000
024400                                                                 02440000
024500     IF NOT WS-PRODUCT-WAS-FOUND OR NOT PT-IS-ASSEMBLY (PT-IDX) 02450000
024600         GO TO S12000-SET-INDEX.                                 02460000
024700                                                                 02470000
024800     SEARCH ALL BT-ENTRY                                        02480000
024900         AT END                                                  02490000
025000             GO TO S12000-SET-INDEX                              02500000
025100         WHEN BT-PARENT-PRODUCT-ID (BT-IDX) = WS-CURRENT-PRODUCT-ID02510000
025200             CONTINUE.                                           02520000
025300                                                                 02530000
025400     SET WS-RANGE-FIRST-IDX     TO BT-IDX.                       02540000
025500     SET WS-RANGE-LAST-IDX      TO BT-IDX.                       02550000
025600                                                                 02560000
025700 S12010-BACK-UP.                                                 02570000
025800     IF WS-RANGE-FIRST-IDX = 1                                   02580000
025900         GO TO S12020-STEP-UP.                                   02590000
026000     IF BT-PARENT-PRODUCT-ID (WS-RANGE-FIRST-IDX - 1) NOT =      02600000
026100                                WS-CURRENT-PRODUCT-ID            02610000
026200         GO TO S12020-STEP-UP.                                   02620000
026300     SUBTRACT 1                 FROM WS-RANGE-FIRST-IDX.        02630000
026400     GO TO S12010-BACK-UP.                                       02640000
026500                                                                 02650000
026600 S12020-STEP-UP.                                                 02660000
026700     IF WS-RANGE-LAST-IDX = WS-BOM-TABLE-COUNT                  02670000
026800         GO TO S12030-STORE-RANGE.                               02680000
026900     IF BT-PARENT-PRODUCT-ID (WS-RANGE-LAST-IDX + 1) NOT =       02690000
027000                                WS-CURRENT-PRODUCT-ID            02700000
027100         GO TO S12030-STORE-RANGE.                               02710000
027200     ADD 1                      TO WS-RANGE-LAST-IDX.            02720000
027300     GO TO S12020-STEP-UP.                                       02730000
027400                                                                 02740000
027500 S12030-STORE-RANGE.                                             02750000
027600     MOVE WS-RANGE-FIRST-IDX    TO LS-BOM-FIRST-IDX (WS-LEADTIME-STACK-TOP)02760000
027700     MOVE WS-RANGE-LAST-IDX     TO LS-BOM-LAST-IDX (WS-LEADTIME-STACK-TOP)02770000
027800                                                                 02780000
027900 S12000-SET-INDEX.                                               02790000
028000     MOVE LS-BOM-FIRST-IDX (WS-LEADTIME-STACK-TOP) TO            02800000
028100                                LS-CHILD-INDEX (WS-LEADTIME-STACK-TOP)02810000
028200                                                                 02820000
028300 S12000-EXIT.                                                    02830000
028400     EXIT.                                                       02840000
    EJECT                                                             02850000
028600 S13000-DESCEND.                                                 02860000
028700*                                                                02870000
028800*    PUSH THE NEXT UN-VISITED CHILD, THEN ADVANCE THE PARENT'S  *02880000
028900*    CHILD-INDEX SO THE CHILD AFTER IT IS PICKED UP NEXT TIME    02890000
029000*    THIS FRAME IS VISITED.  SAVE THE PARENT'S STACK SLOT       *02900000
029100*    NUMBER BEFORE THE PUSH -- IT DOES NOT MOVE.                *02910000
029200*                                                                02920000
029300     SET WS-PARENT-STACK-IDX    TO WS-LEADTIME-STACK-TOP.        02930000
029400     SET WS-RANGE-FIRST-IDX     TO                               02940000
029500                     LS-CHILD-INDEX (WS-PARENT-STACK-IDX).       02950000
029600*                                                                02960000
029700*    RULE 1 -- BOM-QUANTITY TRUNCATED AGAINST THE PARENT'S       02970000
029800*    QUANTITY, SAME AS THE EXPLOSION IN MRPSP1.                 *02980000
029900*                                                                02990000
030000     COMPUTE WS-CHILD-QUANTITY =                                 03000000
030100         BT-QUANTITY-PER-PARENT (WS-RANGE-FIRST-IDX) *           03010000
030200         LS-QUANTITY (WS-PARENT-STACK-IDX)                       03020000
030300                                                                 03030000
030400     ADD 1                      TO LS-CHILD-INDEX (WS-PARENT-STACK-IDX)03040000
030500                                                                 03050000
030600     IF WS-LEADTIME-STACK-TOP NOT < 200                          03060000
030700         MOVE 'MRPS02' TO WMTE-PROGRAM-ID                        03070000
030800         MOVE 'S13000' TO WMTE-PARAGRAPH                        03080000
030900         MOVE 'LT-STACK' TO WMTE-TABLE-ID                        03090000
031000         MOVE 200      TO WMTE-OCCURS-MAX                       03100000
031100         DISPLAY WS-MRP-ERROR-AREA                               03110000
031200         DISPLAY WS-MRP-TABLE-ERROR-01                          03120000
031300         DISPLAY WS-MRP-TABLE-ERROR-02                          03130000
031400         MOVE 16       TO RETURN-CODE                            03140000
031500         GOBACK.                                                 03150000
031600                                                                 03160000
031700     ADD 1                      TO WS-LEADTIME-STACK-TOP.       03170000
031800     MOVE BT-CHILD-PRODUCT-ID (WS-RANGE-FIRST-IDX) TO            03180000
031900                       LS-PRODUCT-ID (WS-LEADTIME-STACK-TOP)     03190000
032000     MOVE WS-CHILD-QUANTITY     TO                               03200000
032100                       LS-QUANTITY (WS-LEADTIME-STACK-TOP)       03210000
032200     MOVE LS-EXCLUDE-STOCK-SW (WS-PARENT-STACK-IDX) TO           03220000
032300                       LS-EXCLUDE-STOCK-SW (WS-LEADTIME-STACK-TOP)03230000
032400     MOVE -1                    TO LS-CHILD-INDEX (WS-LEADTIME-STACK-TOP)03240000
032500     MOVE ZERO                  TO LS-LONGEST-CHILD (WS-LEADTIME-STACK-TOP)03250000
032600                                                                 03260000
032700 S13000-EXIT.                                                    03270000
032800     EXIT.                                                       03280000
    EJECT                                                             03290000
033000 S14000-RESOLVE-FRAME.                                           03300000
033100*                                                                03310000
033200*    ALL CHILDREN OF THIS FRAME HAVE BEEN FOLDED INTO ITS        03320000
033300*    LONGEST-CHILD FIGURE.  COMPUTE THIS FRAME'S OWN LEAD TIME   03330000
033400*    (RULE 6) VIA MRPS01 AND ADD THE LONGEST-CHILD FIGURE        03340000
033500*    (RULE 7), THEN POP AND FOLD THE RESULT UP TO THE PARENT.    03350000
033600*                                                                03360000
033700     MOVE LS-PRODUCT-ID (WS-LEADTIME-STACK-TOP) TO               03370000
033800                                WS-CURRENT-PRODUCT-ID.           03380000
033900     MOVE 'N'                   TO WS-PRODUCT-FOUND-SW.         03390000
034000     SEARCH ALL PT-ENTRY                                        03400000
034100         AT END                                                  03410000
034200             MOVE 'N'           TO WS-PRODUCT-FOUND-SW          03420000
034300         WHEN PT-PRODUCT-ID (PT-IDX) = WS-CURRENT-PRODUCT-ID    03430000
034400             MOVE 'Y'           TO WS-PRODUCT-FOUND-SW.         03440000
034500                                                                 03450000
034600     MOVE ZERO                  TO WS-OWN-LEAD-TIME.            03460000
034800*                                                                03490000
034900     IF WS-PRODUCT-WAS-FOUND                                     03500000
035000         MOVE LS-PRODUCT-ID (WS-LEADTIME-STACK-TOP) TO           03510000
035100                                MRPS01-PRODUCT-ID               03520000
035200         MOVE 'Y'               TO MRPS01-PRODUCT-FOUND-SW      03530000
035300         MOVE LS-QUANTITY (WS-LEADTIME-STACK-TOP) TO             03540000
035400                                MRPS01-QUANTITY                 03550000
035500         MOVE LS-EXCLUDE-STOCK-SW (WS-LEADTIME-STACK-TOP) TO     03560000
035600                                MRPS01-EXCLUDE-STOCK-SW         03570000
035700         MOVE PT-PRODUCT-STOCK-QUANTITY (PT-IDX) TO              03580000
035800                                MRPS01-STOCK-QUANTITY           03590000
035900         MOVE PT-PRODUCT-ORDER-LEAD-TIME (PT-IDX) TO             03600000
036000                                MRPS01-ORDER-LEAD-TIME          03610000
036100         MOVE PT-PRODUCT-ITEM-LEAD-TIME (PT-IDX) TO              03620000
036200                                MRPS01-ITEM-LEAD-TIME           03630000
036300         CALL 'MRPS01'          USING MRPS01-PARMS              03640000
036400         MOVE MRPS01-LEAD-TIME-DAYS TO WS-OWN-LEAD-TIME          03650000
036500     ELSE                                                        03660000
036600         MOVE 'N'               TO MRPS01-PRODUCT-FOUND-SW.     03670000
036700                                                                 03680000
036800     COMPUTE WS-FRAME-TOTAL =                                    03690000
036900         WS-OWN-LEAD-TIME + LS-LONGEST-CHILD (WS-LEADTIME-STACK-TOP)03700000
037000                                                                 03710000
037100     SUBTRACT 1                 FROM WS-LEADTIME-STACK-TOP.      03720000
037200                                                                 03730000
037300     IF WS-LEADTIME-STACK-TOP = ZERO                             03740000
037400         MOVE WS-FRAME-TOTAL    TO WS-FINAL-LEAD-TIME            03750000
037500     ELSE                                                        03760000
037600         IF WS-FRAME-TOTAL > LS-LONGEST-CHILD (WS-LEADTIME-STACK-TOP)03770000
037700             MOVE WS-FRAME-TOTAL TO                              03780000
037800                       LS-LONGEST-CHILD (WS-LEADTIME-STACK-TOP). 03790000
037900                                                                 03800000
038000 S14000-EXIT.                                                    03810000
038100     EXIT.                                                       03820000
    EJECT                                                             03830000
038300 S90000-DATE-ADD.                                                03840000
038400*                                                                03850000
038500*    ADD MRPS02-LEAD-TIME-WHOLE-DAYS CALENDAR DAYS TO THE ORDER  03860000
038700*    DATE TO PRODUCE THE EXPECTED DELIVERY DATE.                 03870000
038800*                                                                03880000
038900     MOVE MRPS02-ORDER-DATE     TO WS-WORK-DATE-8.               03890000
039000     PERFORM S90020-LEAP-CHECK THRU S90020-EXIT.                03900000
039100                                                                 03910000
039200     PERFORM S90010-ADD-ONE-DAY THRU S90010-EXIT                03920000
039300         VARYING WS-DAY-COUNTER FROM 1 BY 1                     03930000
039400         UNTIL WS-DAY-COUNTER > MRPS02-LEAD-TIME-WHOLE-DAYS.    03940000
039500                                                                 03950000
039600     MOVE WS-WORK-DATE-8        TO MRPS02-EXPECTED-DELIVERY-DATE.03960000
039700                                                                 03970000
039800 S90000-EXIT.                                                    03980000
039900     EXIT.                                                       03990000
    EJECT                                                             04000000
040100 S90010-ADD-ONE-DAY.                                             04010000
040200                                                                 04020000
040300     ADD 1                      TO WS-WORK-DD.                   04030000
040400     IF WS-WORK-DD NOT > WS-MONTH-LEN (WS-WORK-MM)               04040000
040500         GO TO S90010-EXIT.                                      04050000
040600                                                                 04060000
040700     MOVE 1                     TO WS-WORK-DD.                   04070000
040800     ADD 1                      TO WS-WORK-MM.                   04080000
040900     IF WS-WORK-MM NOT > 12                                      04090000
041000         GO TO S90010-EXIT.                                      04100000
041100                                                                 04110000
041200     MOVE 1                     TO WS-WORK-MM.                   04120000
041300     ADD 1                      TO WS-WORK-CCYY.                 04130000
041400     PERFORM S90020-LEAP-CHECK THRU S90020-EXIT.                 04140000
041500                                                                 04150000
041600 S90010-EXIT.                                                    04160000
041700     EXIT.                                                       04170000
    EJECT                                                             04180000
041900 S90020-LEAP-CHECK.                                              04190000
042000*                                                                04200000
042100*    Y2K FIX (02/09/99) -- FULL 4-100-400 LEAP-YEAR RULE.       *04210000
042200*                                                                04220000
042300     DIVIDE WS-WORK-CCYY BY 4   GIVING WS-DIV-QUOTIENT           04230000
042400         REMAINDER WS-DIV-REM-4.                                04240000
042500     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-DIV-QUOTIENT           04250000
042600         REMAINDER WS-DIV-REM-100.                               04260000
042700     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-DIV-QUOTIENT           04270000
042800         REMAINDER WS-DIV-REM-400.                               04280000
042900                                                                 04290000
043000     IF WS-DIV-REM-4 = 0 AND (WS-DIV-REM-100 NOT = 0 OR         04300000
044000                               WS-DIV-REM-400 = 0)              04310000
045000         MOVE 29                TO WS-MONTH-LEN (2)             04320000
046000     ELSE                                                        04330000
047000         MOVE 28                TO WS-MONTH-LEN (2).            04340000
048000                                                                 04350000
049000 S90020-EXIT.                                                    04360000
050000     EXIT.                                                       04370000
