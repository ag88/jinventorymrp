000100 IDENTIFICATION DIVISION.                                       00010000
000150 PROGRAM-ID.     MRPS01.                                        00015000
000160 AUTHOR.         R WOJTOWICZ.                                   00016000
000170 INSTALLATION.   COMPUWARE CORPORATION.                         00017000
000180 DATE-WRITTEN.   03/14/91.                                       00018000
000190 DATE-COMPILED.                                                  00019000
000195 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.               00019500
000300*                                                                00030000
000400*****************************************************************00040000
000500*                 MATERIAL REQUIREMENTS PLANNING (MRP)          *00050000
000600*                       COMPUWARE CORPORATION                   *00060000
000700*                                                               *00070000
000800* PROGRAM :   MRPS01                                            *00080000
000900*                                                               *00090000
001000* FUNCTION:   MRPS01 IS A CALLED SUBROUTINE THAT COMPUTES THE   *00100000
001100*             LEAD TIME, IN DAYS, FOR A SINGLE PRODUCT AT A     *00110000
001200*             GIVEN QUANTITY.  IF THE CALLER SAYS TO EXCLUDE    *00120000
001300*             STOCK ON HAND, THE FULL QUANTITY DRIVES THE       *00130000
001400*             CALCULATION; OTHERWISE ONLY THE PORTION NOT       *00140000
001500*             ALREADY COVERED BY STOCK ON HAND DOES, AND THE    *00150000
001600*             RESULT IS ZERO IF STOCK ALREADY COVERS THE        *00160000
001700*             QUANTITY.  THE CALLER HAS ALREADY LOOKED THE      *00170000
001800*             PRODUCT UP -- MRPS01 OPENS NO FILES.              *00171000
001900*                                                               *00172000
002000* FILES   :   NONE                                              *00173000
002100*                                                               *00174000
002200* CALLED BY:  MRPB01, MRPS02                                    *00175000
002300*                                                               *00176000
002400*****************************************************************00180000
002500*             PROGRAM CHANGE LOG                                *00190000
002600*             -------------------                               *00200000
002700*                                                               *00210000
002800*  DATE       UPDATED BY            CHANGE DESCRIPTION          *00220000
002900*  --------   --------------------  --------------------------  *00230000
003000*  03/14/91   R WOJTOWICZ           INITIAL VERSION -- SPLIT     00240000
003100*                                   OFF OF THE OLD ORDER-AGING   00250000
003200*                                   ROUTINE'S LEAD-TIME LOGIC.   00260000
003300*  09/02/93   T FARRELL             REORDER-LEVEL CHECK MOVED    00270000
003400*                                   TO MRPSP2, THIS ROUTINE      00280000
003500*                                   NOW DOES LEAD TIME ONLY.     00290000
003600*  11/30/95   R WOJTOWICZ           ITEM-LEAD-TIME IS NOW A      00300000
003700*                                   DECIMAL (WAS WHOLE DAYS) SO  00310000
003800*                                   PARTIAL-UNIT LEAD TIME CAN   00320000
003900*                                   BE CARRIED PER PIECE.        00330000
004000*  06/18/97   D KOWALSKI            REFORMATTED COMMENT BANNER   00340000
004100*                                   AND CHANGE LOG TO MATCH THE  00350000
004200*                                   DEPARTMENT'S NEW STANDARD.   00360000
004300*  02/09/99   T FARRELL             Y2K -- NO DATE FIELDS IN     00370000
004400*                                   THIS PROGRAM, REVIEWED AND   00380000
004500*                                   SIGNED OFF, TICKET Y2K-0447. 00390000
004600*  07/11/02   R WOJTOWICZ           EXCLUDE-STOCK SHORT CIRCUIT   00400000
004700*                                   WAS COMPUTING A NEGATIVE     00410000
004800*                                   EFFECTIVE QUANTITY WHEN      00420000
004900*                                   STOCK EXCEEDED THE REQUEST;  00430000
005000*                                   NOW FLOORED AT ZERO.         00440000
005100*                                   TICKET MRP-1123.             00450000
005200*  05/06/08   T FARRELL             ADDED MRPS01-PRODUCT-FOUND   00460000
005300*                                   SWITCH SO CALLERS CAN SKIP   00470000
005400*                                   THE CALL FOR A MISSING       00480000
005500*                                   PRODUCT RATHER THAN FAKING   00490000
005600*                                   UP A ZERO PRODUCT RECORD.    00500000
005700*                                   TICKET MRP-1401.             00510000
005800*****************************************************************00520000
    EJECT                                                             00530000
006000 ENVIRONMENT DIVISION.                                          00540000
006100 CONFIGURATION SECTION.                                         00550000
006200 SPECIAL-NAMES.                                                 00560000
006300     C01 IS TOP-OF-FORM.                                        00570000
006400 INPUT-OUTPUT SECTION.                                          00580000
    EJECT                                                             00590000
006600 DATA DIVISION.                                                 00600000
006700 WORKING-STORAGE SECTION.                                       00610000
006800                                                                 00620000
006900 77  FILLER                   PIC X(12)  VALUE 'MRPS01  WS:'.   00630000
007000                                                                 00640000
007100 01  WS-SWITCHES.                                               00650000
007200     05  WS-SHORTFALL-SW      PIC X       VALUE 'N'.            00660000
007300         88  QUANTITY-EXCEEDS-STOCK       VALUE 'Y'.            00670000
007310     05  FILLER               PIC X(02)   VALUE SPACES.         00671000
007320 01  WS-SWITCHES-D REDEFINES WS-SWITCHES.                       00672000
007330     05  WS-SHORTFALL-SW-DISP PIC X(01).                        00673000
007340     05  FILLER               PIC X(02).                        00673500
007400                                                                 00680000
007420*                                                                00681000
007440*    02/09/99 T FARRELL -- REVIEWED FOR Y2K, TICKET Y2K-0447.    00682000
007460*    NO DATE-BEARING FIELDS BELOW; ADDED DISPLAY-FORMAT          00683000
007480*    REDEFINES SO AN OPERATOR SNAP DUMP CAN BE READ WITHOUT      00684000
007500*    UNPACKING COMP-3 BY HAND.                                   00685000
007600 01  WS-EFFECTIVE-QUANTITY-C  PIC S9(09)   COMP-3 VALUE ZERO.   00700000
007650 01  WS-EFFECTIVE-QUANTITY-D  REDEFINES WS-EFFECTIVE-QUANTITY-C 00700500
007660                              PIC S9(09)   DISPLAY.              00701000
007700 01  WS-LEAD-TIME-EXTEND-C    PIC S9(09)V99 COMP-3 VALUE ZERO.  00710000
007750 01  WS-LEAD-TIME-EXTEND-D    REDEFINES WS-LEAD-TIME-EXTEND-C   00710500
007760                              PIC S9(09)V99 DISPLAY.             00711000
    EJECT                                                             00720000
008000*****************************************************************00730000
008100*    L I N K A G E     S E C T I O N                            *00731000
008200*****************************************************************00732000
008300                                                                 00733000
008400 LINKAGE SECTION.                                                00734000
008500                                                                 00735000
008600     COPY MRPS01CY.                                              00736000
    EJECT                                                             00740000
009000*****************************************************************00830000
009100*    P R O C E D U R E    D I V I S I O N                       *00840000
009200*****************************************************************00850000
009300                                                                 00860000
009400 PROCEDURE DIVISION USING MRPS01-PARMS.                          00870000
009500                                                                 00880000
009600 P00000-MAINLINE.                                                00890000
009700                                                                 00900000
009800     MOVE ZERO                  TO MRPS01-LEAD-TIME-DAYS.       00920000
010000                                                                 00930000
010100     IF NOT MRPS01-PRODUCT-WAS-FOUND                            00940000
010200         GO TO P00000-EXIT.                                     00950000
010300*                                                                00960000
010400*    RULE 6 -- OWN LEAD TIME.  WHEN STOCK IS EXCLUDED THE FULL   00970000
010500*    QUANTITY DRIVES THE CALC.  WHEN STOCK IS INCLUDED AND       00980000
010600*    ALREADY COVERS THE QUANTITY, THE WHOLE CALC SHORT-CIRCUITS  00990000
010700*    TO ZERO.                                                    01000000
010800*                                                                01010000
010900     IF MRPS01-EXCLUDE-STOCK                                    01020000
011000         MOVE MRPS01-QUANTITY   TO WS-EFFECTIVE-QUANTITY-C        01030000
011100     ELSE                                                        01040000
011200         IF MRPS01-STOCK-QUANTITY NOT < MRPS01-QUANTITY         01050000
011300             MOVE ZERO          TO WS-EFFECTIVE-QUANTITY-C        01060000
011400             MOVE 'N'           TO WS-SHORTFALL-SW              01070000
011500         ELSE                                                    01080000
011600             SUBTRACT MRPS01-STOCK-QUANTITY FROM MRPS01-QUANTITY 01090000
011700                 GIVING WS-EFFECTIVE-QUANTITY-C                   01100000
011800             MOVE 'Y'           TO WS-SHORTFALL-SW.             01110000
011900                                                                 01120000
012000     IF MRPS01-EXCLUDE-STOCK OR QUANTITY-EXCEEDS-STOCK          01130000
012100         COMPUTE WS-LEAD-TIME-EXTEND-C =                          01140000
012200             WS-EFFECTIVE-QUANTITY-C * MRPS01-ITEM-LEAD-TIME       01150000
012300         ADD MRPS01-ORDER-LEAD-TIME TO WS-LEAD-TIME-EXTEND-C       01160000
012400         MOVE WS-LEAD-TIME-EXTEND-C TO MRPS01-LEAD-TIME-DAYS.     01170000
012500                                                                 01180000
012600 P00000-EXIT.                                                    01190000
012700                                                                 01200000
012900     GOBACK.                                                     01220000
