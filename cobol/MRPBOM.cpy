000100******************************************************************
000200* BILL OF MATERIAL ITEM RECORD  -- SEQUENTIAL, SORTED ASCENDING  *
000300*                                  BY PARENT-PRODUCT-ID THEN     *
000400*                                  SEQUENCE-NUMBER               *
000500*                                                                *
000600*  ONE RECORD FOR EACH COMPONENT REQUIRED TO BUILD ONE UNIT OF   *
000700*  AN ASSEMBLY.  SEQUENCE-NUMBER DRIVES THE ORDER COMPONENTS ARE *
000800*  READ/EXPLODED IN -- SEE MRPSP1 S10000-EXPLODE-STACK.          *
000900******************************************************************
001000 01  BOM-ITEM-RECORD.
001100     05  BOM-ITEM-KEY.
001200         10  BOM-PARENT-PRODUCT-ID
001300                                 PIC 9(09).
001400         10  BOM-SEQUENCE-NUMBER PIC 9(04).
001500     05  BOM-CHILD-PRODUCT-ID    PIC 9(09).
001600     05  BOM-CHILD-PRODUCT-ID-A REDEFINES
001700         BOM-CHILD-PRODUCT-ID    PIC X(09).
001800     05  BOM-QUANTITY-PER-PARENT PIC S9(09)V9999 COMP-3.
001900     05  BOM-EFFECTIVE-DATE      PIC 9(08).
002000     05  BOM-LAST-MAINT-USERID   PIC X(08).
002100     05  FILLER                  PIC X(10).
